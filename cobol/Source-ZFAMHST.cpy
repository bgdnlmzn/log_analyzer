000100******************************************************************00040500
000200* zFAM HTTP-STATUS  reason-phrase lookup table.                  *00040600
000300*                                                                *00040700
000400* Fixed table of well-known HTTP status codes and their standard *00040800
000500* reason phrases, used by ZFAM805/ZFAM806 to fill in the "Name"  *00040900
000600* column of the Response Codes report section.  Built the usual  *00041000
000700* shop way - one WORKING-STORAGE literal, REDEFINEd as an OCCURS *00041100
000800* table, so the data and the table shape can't drift apart.      *00041200
000900*                                                                *00041300
001000* 2003-04-16  RJF  REQ 8801-04  Original 20-row table.           *00041400
001100******************************************************************00041500
001200 01  HS-STATUS-TABLE-DATA.                                        00041600
001300     02  FILLER PIC X(27) VALUE '100Continue                '.   00041700
001400     02  FILLER PIC X(27) VALUE '101Switching Protocols     '.   00041800
001500     02  FILLER PIC X(27) VALUE '200OK                      '.   00041900
001600     02  FILLER PIC X(27) VALUE '201Created                 '.   00042000
001700     02  FILLER PIC X(27) VALUE '204No Content              '. 00042100
001800     02  FILLER PIC X(27) VALUE '206Partial Content         '. 00042200
001900     02  FILLER PIC X(27) VALUE '301Moved Permanently       '. 00042300
002000     02  FILLER PIC X(27) VALUE '302Found                   '. 00042400
002100     02  FILLER PIC X(27) VALUE '304Not Modified            '. 00042500
002200     02  FILLER PIC X(27) VALUE '400Bad Request             '. 00042600
002300     02  FILLER PIC X(27) VALUE '401Unauthorized            '. 00042700
002400     02  FILLER PIC X(27) VALUE '403Forbidden               '. 00042800
002500     02  FILLER PIC X(27) VALUE '404Not Found               '. 00042900
002600     02  FILLER PIC X(27) VALUE '405Method Not Allowed      '. 00043000
002700     02  FILLER PIC X(27) VALUE '429Too Many Requests       '. 00043100
002800     02  FILLER PIC X(27) VALUE '500Internal Server Error   '. 00043200
002900     02  FILLER PIC X(27) VALUE '501Not Implemented         '. 00043300
003000     02  FILLER PIC X(27) VALUE '502Bad Gateway             '. 00043400
003100     02  FILLER PIC X(27) VALUE '503Service Unavailable     '. 00043500
003200     02  FILLER PIC X(27) VALUE '504Gateway Timeout         '. 00043600
003300 01  HS-STATUS-TABLE REDEFINES HS-STATUS-TABLE-DATA.              00043700
003400     02  HS-ENTRY OCCURS 20 TIMES INDEXED BY HS-IX.               00043800
003500         03  HS-CODE             PIC X(3).                        00043900
003600         03  HS-DESCRIPTION      PIC X(24).                       00044000
