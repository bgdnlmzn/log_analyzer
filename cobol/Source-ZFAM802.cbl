000100 IDENTIFICATION DIVISION.                                        00010000
000200 PROGRAM-ID.  ZFAM802.                                           00020000
000300 AUTHOR.      R J FRERKING.                                      00030000
000400 INSTALLATION. WALMART DATA CENTER - BATCH SYSTEMS.              00040000
000500 DATE-WRITTEN. 04/10/2003.                                       00050000
000600 DATE-COMPILED.                                                  00060000
000700 SECURITY.    zFAM BATCH SUITE - INTERNAL USE ONLY.               00070000
000800*****************************************************************00080000
000900*                                                               *00090000
001000* zFAM802 - ACCESS LOG LINE PARSER (LogParser)                  *00100000
001100*                                                               *00110000
001200* CALLED ONCE PER ZFAMIN RECORD BY ZFAM801.  SCANS ONE NGINX    *00120000
001300* "COMBINED" FORMAT ACCESS LOG LINE AND BUILDS THE LE-LOG-ENTRY *00130000
001400* WORKING RECORD (ZFAMLEC.CPY).  A LINE THAT DOES NOT MATCH THE *00140000
001500* FIXED GRAMMAR COMES BACK LE-INVALID AND ZFAM801 DROPS IT      *00150000
001600* WITHOUT COUNTING IT ANYWHERE.                                 *00160000
001700*                                                               *00170000
001800* GRAMMAR SCANNED (ONE SPACE BETWEEN EACH ELEMENT SHOWN):       *00180000
001900*  ADDR - USER [DD/MON/YYYY:HH:MM:SS +ZZZZ] "REQUEST" STATUS    *00190000
002000*  BYTES "REFERER" "AGENT"                                      *00200000
002100*                                                               *00210000
002200* CHANGE LOG                                                    *00220000
002300* ---------- -------- --------------------------------------   *00230000
002400* DATE       PROGRMR  DESCRIPTION                              *00240000
002500* ---------- -------- --------------------------------------   *00250000
002600* 04/10/2003 RJF      ORIGINAL PROGRAM - REQ 8801-04.          *00260000
002700* 04/29/2003 RJF      REQ 8801-06 ADDED TIME-LOCAL DECOMPOSE   *00270000
002800*                     AND MONTH-NAME TABLE.                    *00280000
002900* 08/30/1999 RJF      Y2K REMEDIATION - LOG TIMESTAMP YEAR IS  *00290000
003000*                     ALREADY 4-DIGIT TEXT PER THE NGINX       *00300000
003100*                     COMBINED FORMAT, NO CHANGE NEEDED -      *00310000
003200*                     LOGGED FOR THE Y2K AUDIT FILE PER MEMO   *00320000
003300*                     FROM IS DEPT DTD 07/01/1999.             *00330000
003400* 01/22/2004 RJF      REQ 8801-14 REJECT LINES WHERE BODY_     *00340000
003500*                     BYTES_SENT IS MORE THAN 10 DIGITS - WAS  *00350000
003600*                     OVERFLOWING LE-BODY-BYTES-SENT.          *00360000
003700* 05/06/2011 DWH      REQ 8801-20 REQUEST-METHOD/RESOURCE NOW  *00370000
003800*                     DEFAULT TO "UNKNOWN" INSTEAD OF SPACES   *00380000
003900*                     WHEN REQUEST IS BLANK OR HAS ONE TOKEN.  *00390000
004000*****************************************************************00400000
004100 ENVIRONMENT DIVISION.                                           00410000
004200 CONFIGURATION SECTION.                                          00420000
004300 SPECIAL-NAMES.                                                  00430000
004400     C01 IS TOP-OF-FORM.                                         00440000
004500 DATA DIVISION.                                                  00450000
004600 WORKING-STORAGE SECTION.                                        00460000
004700*****************************************************************00470000
004800* MONTH-NAME DECODE TABLE - BUILT THE USUAL WAY, ONE LITERAL    *00480000
004900* REDEFINED AS AN OCCURS TABLE.                                 *00490000
005000*****************************************************************00500000
005100 01  WS-MONTH-NAME-DATA.                                         00510000
005200     02  FILLER              PIC X(05) VALUE 'JAN01'.             00520000
005300     02  FILLER              PIC X(05) VALUE 'FEB02'.             00530000
005400     02  FILLER              PIC X(05) VALUE 'MAR03'.             00540000
005500     02  FILLER              PIC X(05) VALUE 'APR04'.             00550000
005600     02  FILLER              PIC X(05) VALUE 'MAY05'.             00560000
005700     02  FILLER              PIC X(05) VALUE 'JUN06'.             00570000
005800     02  FILLER              PIC X(05) VALUE 'JUL07'.             00580000
005900     02  FILLER              PIC X(05) VALUE 'AUG08'.             00590000
006000     02  FILLER              PIC X(05) VALUE 'SEP09'.             00600000
006100     02  FILLER              PIC X(05) VALUE 'OCT10'.             00610000
006200     02  FILLER              PIC X(05) VALUE 'NOV11'.             00620000
006300     02  FILLER              PIC X(05) VALUE 'DEC12'.             00630000
006400 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAME-DATA.           00640000
006500     02  WS-MONTH-ENTRY      OCCURS 12 TIMES                     00650000
006600                             INDEXED BY WS-MTH-IX.                00660000
006700         03  WS-MONTH-ABBR   PIC X(03).                          00670000
006800         03  WS-MONTH-NUMBER PIC X(02).                          00680000
006900                                                                  00690000
007000*****************************************************************00700000
007100* SCAN POINTERS AND DISCARD/WORK FIELDS FOR THE PIPE OF         *00710000
007200* UNSTRING CALLS THAT WALK THE RAW LINE LEFT TO RIGHT.          *00720000
007300*****************************************************************00730000
007400 01  WS-SCAN-FIELDS.                                             00740000
007500     02  WS-PTR              PIC S9(04) COMP VALUE 1.             00750000
007600     02  WS-DISCARD          PIC X(256) VALUE SPACES.             00760000
007700     02  WS-STATUS-TEXT      PIC X(10) VALUE SPACES.              00770000
007800     02  WS-BYTES-TEXT       PIC X(15) VALUE SPACES.              00780000
007900     02  WS-BYTES-LEN        PIC S9(04) COMP VALUE ZEROES.        00790000
008000     02  WS-SCAN-IX          PIC S9(04) COMP VALUE ZEROES.        00800000
008100     02  WS-REQ-TOKEN-COUNT  PIC S9(04) COMP VALUE ZEROES.        00810000
008200     02  WS-RESOURCE-TEXT    PIC X(256) VALUE SPACES.             00820000
008250     02  WS-NORM-FIELD       PIC X(256) VALUE SPACES.             00825000
008300     02  FILLER              PIC X(10) VALUE SPACES.              00830000
008400                                                                  00840000
008500*****************************************************************00850000
008600* TIME-LOCAL FIXED-WIDTH BREAKDOWN - "DD/MON/YYYY:HH:MM:SS       *00860000
008700* +ZZZZ", 26 CHARACTERS.                                         *00870000
008800*****************************************************************00880000
008900 01  WS-TIME-TEXT            PIC X(26) VALUE SPACES.              00890000
009000 01  WS-TIME-BREAKDOWN REDEFINES WS-TIME-TEXT.                   00900000
009100     02  WS-TL-DD            PIC X(02).                          00910000
009200     02  FILLER              PIC X(01).                          00920000
009300     02  WS-TL-MON           PIC X(03).                          00930000
009400     02  FILLER              PIC X(01).                          00940000
009500     02  WS-TL-YYYY          PIC X(04).                          00950000
009600     02  FILLER              PIC X(01).                          00960000
009700     02  WS-TL-HH            PIC X(02).                          00970000
009800     02  FILLER              PIC X(01).                          00980000
009900     02  WS-TL-MI            PIC X(02).                          00990000
010000     02  FILLER              PIC X(01).                          01000000
010100     02  WS-TL-SS            PIC X(02).                          01010000
010200     02  FILLER              PIC X(01).                          01020000
010300     02  WS-TL-ZONE          PIC X(05).                          01030000
010400                                                                  01040000
010500 01  WS-TIME-VALID-SW        PIC X(01) VALUE 'Y'.                 01050000
010600     88  WS-TIME-IS-VALID            VALUE 'Y'.                   01060000
010700                                                                  01070000
011000 LINKAGE SECTION.                                                01100000
011100 01  LK-INPUT-LINE           PIC X(2048).                        01110000
011150                                                                 01115000
011180     COPY ZFAMLEC.                                               01118000
011200                                                                  01120000
011300 PROCEDURE DIVISION USING LK-INPUT-LINE, LE-LOG-ENTRY.           01130000
011400*****************************************************************01140000
011500* MAIN LINE.  ANY STEP THAT DETECTS A GRAMMAR VIOLATION SETS    *01150000
011600* LE-INVALID AND THE REMAINING SCAN STEPS BECOME HARMLESS -     *01160000
011700* THE CALLER ONLY LOOKS AT LE-VALID-FLAG.                       *01170000
011800*****************************************************************01180000
011900 0000-MAIN.                                                       01190000
012000     MOVE 1                       TO WS-PTR.                     01200000
012100     MOVE 'Y'                     TO LE-VALID-FLAG.               01210000
012200                                                                  01220000
012300     PERFORM 1000-SCAN-ADDR-AND-USER  THRU 1000-EXIT.             01230000
012400     PERFORM 1100-SCAN-TIME-LOCAL     THRU 1100-EXIT.             01240000
012500     PERFORM 1200-SCAN-REQUEST-LINE   THRU 1200-EXIT.             01250000
012600     PERFORM 1300-SCAN-STATUS-AND-BYTES THRU 1300-EXIT.           01260000
012700     PERFORM 1400-SCAN-REFERER-AND-AGENT THRU 1400-EXIT.         01270000
012800                                                                  01280000
012900     GOBACK.                                                      01290000
013000                                                                  01300000
013100*****************************************************************01310000
013200* REMOTE-ADDR IS THE FIRST TOKEN, THE IDENTITY DASH IS DISCARDED*01320000
013300* AND REMOTE-USER IS THE THIRD TOKEN.  A BLANK ADDR FAILS THE   *01330000
013400* LINE.                                                         *01340000
013500*****************************************************************01350000
013600 1000-SCAN-ADDR-AND-USER.                                         01360000
013700     UNSTRING LK-INPUT-LINE DELIMITED BY SPACE                    01370000
013800         INTO LE-REMOTE-ADDR                                      01380000
013900         WITH POINTER WS-PTR                                      01390000
014000     END-UNSTRING.                                                01400000
014100     UNSTRING LK-INPUT-LINE DELIMITED BY SPACE                    01410000
014200         INTO WS-DISCARD                                          01420000
014300         WITH POINTER WS-PTR                                      01430000
014400     END-UNSTRING.                                                01440000
014500     UNSTRING LK-INPUT-LINE DELIMITED BY SPACE                    01450000
014600         INTO LE-REMOTE-USER                                      01460000
014700         WITH POINTER WS-PTR                                      01470000
014800     END-UNSTRING.                                                01480000
014900                                                                  01490000
015000     IF  LE-REMOTE-ADDR EQUAL SPACES                              01500000
015100         MOVE 'N'                 TO LE-VALID-FLAG.               01510000
015200                                                                  01520000
015300     MOVE LE-REMOTE-USER      TO WS-NORM-FIELD.                  01550000
015600     PERFORM 1900-NORMALIZE-ABSENT-FIELD THRU 1900-EXIT.         01560000
015700     MOVE WS-NORM-FIELD(1:64) TO LE-REMOTE-USER.                 01570000
015800 1000-EXIT.                                                       01580000
015900     EXIT.                                                        01590000
016000                                                                  01600000
016100*****************************************************************01610000
016200* [DD/MON/YYYY:HH:MM:SS +ZZZZ] - BRACKETED TIMESTAMP.  THE      *01620000
016300* BRACKETS AND THE MONTH NAME ARE CONSUMED HERE; THE TEXT FORM  *01630000
016400* IS KEPT VERBATIM IN LE-TIME-LOCAL AND THE NUMERIC PARTS ARE   *01640000
016500* SPLIT OUT IN LE-DATE-PARTS FOR RANGE COMPARISON.              *01650000
016600*****************************************************************01660000
016700 1100-SCAN-TIME-LOCAL.                                            01670000
016800     UNSTRING LK-INPUT-LINE DELIMITED BY '['                      01680000
016900         INTO WS-DISCARD                                          01690000
017000         WITH POINTER WS-PTR                                      01700000
017100     END-UNSTRING.                                                01710000
017200     UNSTRING LK-INPUT-LINE DELIMITED BY ']'                      01720000
017300         INTO WS-TIME-TEXT                                        01730000
017400         WITH POINTER WS-PTR                                      01740000
017500     END-UNSTRING.                                                01750000
017600                                                                  01760000
017700     MOVE WS-TIME-TEXT            TO LE-TIME-LOCAL.               01770000
017800     MOVE 'Y'                     TO WS-TIME-VALID-SW.            01780000
017900                                                                  01790000
018000     IF  WS-TIME-TEXT(3:1) NOT EQUAL '/'                          01800000
018100     OR  WS-TIME-TEXT(7:1) NOT EQUAL '/'                          01810000
018200     OR  WS-TIME-TEXT(12:1) NOT EQUAL ':'                         01820000
018300     OR  WS-TIME-TEXT(15:1) NOT EQUAL ':'                         01830000
018400     OR  WS-TIME-TEXT(18:1) NOT EQUAL ':'                         01840000
018500     OR  WS-TIME-TEXT(21:1) NOT EQUAL SPACE                       01850000
018600         MOVE 'N'                 TO WS-TIME-VALID-SW             01860000
018700     ELSE                                                         01870000
018800         IF  NOT WS-TL-DD NUMERIC                                 01880000
018900         OR  NOT WS-TL-YYYY NUMERIC                               01890000
019000         OR  NOT WS-TL-HH NUMERIC                                 01900000
019100         OR  NOT WS-TL-MI NUMERIC                                 01910000
019200         OR  NOT WS-TL-SS NUMERIC                                 01920000
019300             MOVE 'N'             TO WS-TIME-VALID-SW.            01930000
019400                                                                  01940000
019500     IF  WS-TIME-IS-VALID                                         01950000
019600         PERFORM 1150-DECODE-MONTH-NAME THRU 1150-EXIT.           01960000
019700                                                                  01970000
019800     IF  NOT WS-TIME-IS-VALID                                     01980000
019900         MOVE 'N'                 TO LE-VALID-FLAG                01990000
020000     ELSE                                                         02000000
020100         MOVE WS-TL-DD            TO LE-DD                        02010000
020200         MOVE WS-TL-YYYY          TO LE-YYYY.                     02020000
020300 1100-EXIT.                                                       02030000
020400     EXIT.                                                        02040000
020500                                                                  02050000
020600*****************************************************************02060000
020700* LINEAR SEARCH OF THE 12-ROW MONTH-NAME TABLE.  FALLS OUT WITH *02070000
020800* WS-TIME-VALID-SW = 'N' WHEN THE ABBREVIATION ISN'T RECOGNIZED.*02080000
020900*****************************************************************02090000
021000 1150-DECODE-MONTH-NAME.                                          02100000
021100     SET WS-MTH-IX               TO 1.                            02110000
021200     MOVE 'N'                    TO WS-TIME-VALID-SW.             02120000
021300     PERFORM VARYING WS-MTH-IX FROM 1 BY 1                        02130000
021400             UNTIL WS-MTH-IX GREATER THAN 12                      02140000
021500         IF  WS-MONTH-ABBR(WS-MTH-IX) EQUAL WS-TL-MON             02150000
021600             MOVE WS-MONTH-NUMBER(WS-MTH-IX) TO LE-MM             02160000
021700             MOVE 'Y'             TO WS-TIME-VALID-SW             02170000
021800             SET WS-MTH-IX        TO 13.                          02180000
021900 1150-EXIT.                                                       02190000
022000     EXIT.                                                        02200000
022100                                                                  02210000
022200*****************************************************************02220000
022300* "REQUEST" - QUOTED FIELD, THEN SPLIT INTO METHOD/RESOURCE.    *02230000
022400*****************************************************************02240000
022500 1200-SCAN-REQUEST-LINE.                                          02250000
022600     UNSTRING LK-INPUT-LINE DELIMITED BY '"'                      02260000
022700         INTO WS-DISCARD                                          02270000
022800         WITH POINTER WS-PTR                                      02280000
022900     END-UNSTRING.                                                02290000
023000     UNSTRING LK-INPUT-LINE DELIMITED BY '"'                      02300000
023100         INTO LE-REQUEST                                          02310000
023200         WITH POINTER WS-PTR                                      02320000
023300     END-UNSTRING.                                                02330000
023400                                                                  02340000
023500     PERFORM 1210-SPLIT-METHOD-AND-RESOURCE THRU 1210-EXIT.       02350000
023700 1200-EXIT.                                                       02370000
023800     EXIT.                                                        02380000
023900                                                                  02390000
024000*****************************************************************02400000
024100* REQUEST-METHOD IS THE FIRST WHITESPACE TOKEN, REQUEST-        *02410000
024200* RESOURCE THE SECOND.  EITHER DEFAULTS TO "UNKNOWN" WHEN THE   *02420000
024300* REQUEST IS BLANK OR HAS FEWER THAN TWO TOKENS.                *02430000
024400*****************************************************************02440000
024500 1210-SPLIT-METHOD-AND-RESOURCE.                                  02450000
024600     MOVE SPACES                 TO LE-REQUEST-METHOD             02460000
024700                                    LE-REQUEST-RESOURCE           02470000
024800                                    WS-RESOURCE-TEXT.             02480000
024900     MOVE ZEROES                 TO WS-REQ-TOKEN-COUNT.           02490000
025000                                                                  02500000
025100     IF  LE-REQUEST EQUAL SPACES                                  02510000
025200         MOVE 'unknown'           TO LE-REQUEST-METHOD            02520000
025300         MOVE 'unknown'           TO LE-REQUEST-RESOURCE          02530000
025400     ELSE                                                         02540000
025500         UNSTRING LE-REQUEST DELIMITED BY SPACE                   02550000
025600             INTO LE-REQUEST-METHOD, WS-RESOURCE-TEXT             02560000
025700             TALLYING IN WS-REQ-TOKEN-COUNT                       02570000
025800         END-UNSTRING                                             02580000
025900                                                                  02590000
026000         IF  LE-REQUEST-METHOD EQUAL SPACES                       02600000
026100             MOVE 'unknown'       TO LE-REQUEST-METHOD.           02610000
026200                                                                  02620000
026300     IF  LE-REQUEST NOT EQUAL SPACES                              02630000
026400         IF  WS-REQ-TOKEN-COUNT LESS THAN 2                       02640000
026500         OR  WS-RESOURCE-TEXT EQUAL SPACES                        02650000
026600             MOVE 'unknown'       TO LE-REQUEST-RESOURCE          02660000
026700         ELSE                                                     02670000
026800             MOVE WS-RESOURCE-TEXT TO LE-REQUEST-RESOURCE.        02680000
026900 1210-EXIT.                                                       02690000
027000     EXIT.                                                        02700000
027100                                                                  02710000
027200*****************************************************************02720000
027300* STATUS MUST BE EXACTLY 3 DIGITS, BODY_BYTES_SENT ONE TO TEN.  *02730000
027400*****************************************************************02740000
027500 1300-SCAN-STATUS-AND-BYTES.                                      02750000
027600     MOVE SPACES                 TO WS-DISCARD.                   02760000
027700     UNSTRING LK-INPUT-LINE DELIMITED BY SPACE                    02770000
027800         INTO WS-DISCARD                                          02780000
027900         WITH POINTER WS-PTR                                      02790000
028000     END-UNSTRING.                                                02800000
028100     MOVE SPACES                 TO WS-STATUS-TEXT.               02810000
028200     UNSTRING LK-INPUT-LINE DELIMITED BY SPACE                    02820000
028300         INTO WS-STATUS-TEXT                                      02830000
028400         WITH POINTER WS-PTR                                      02840000
028500     END-UNSTRING.                                                02850000
028600     MOVE SPACES                 TO WS-BYTES-TEXT.                02860000
028700     UNSTRING LK-INPUT-LINE DELIMITED BY SPACE                    02870000
028800         INTO WS-BYTES-TEXT                                       02880000
028900         WITH POINTER WS-PTR                                      02890000
029000     END-UNSTRING.                                                02900000
029100                                                                  02910000
029200     MOVE ZEROES                 TO LE-STATUS.                    02920000
029300     IF  WS-STATUS-TEXT(1:3) IS NUMERIC                           02930000
029400     AND WS-STATUS-TEXT(4:7) EQUAL SPACES                         02940000
029500         MOVE WS-STATUS-TEXT(1:3) TO LE-STATUS-DISPLAY            02950000
029600     ELSE                                                         02960000
029700         MOVE 'N'                 TO LE-VALID-FLAG.               02970000
029800                                                                  02980000
029900     PERFORM 1350-COMPUTE-BYTES-LENGTH THRU 1350-EXIT.            02990000
030000                                                                  03000000
030100     MOVE ZEROES                 TO LE-BODY-BYTES-SENT.           03010000
030200     IF  WS-BYTES-LEN GREATER THAN ZEROES                         03020000
030300     AND WS-BYTES-LEN NOT GREATER THAN 10                         03030000
030400     AND WS-BYTES-TEXT(1:WS-BYTES-LEN) IS NUMERIC                 03040000
030500         MOVE WS-BYTES-TEXT(1:WS-BYTES-LEN)                       03050000
030600                 TO LE-BODY-BYTES-DISPLAY                         03060000
030700                    (11 - WS-BYTES-LEN : WS-BYTES-LEN)            03070000
030800     ELSE                                                         03080000
030900         MOVE 'N'                 TO LE-VALID-FLAG.               03090000
031000 1300-EXIT.                                                       03100000
031100     EXIT.                                                        03110000
031200                                                                  03120000
031300*****************************************************************03130000
031400* FORWARD SCAN FOR THE FIRST TRAILING SPACE IN WS-BYTES-TEXT -   *03140000
031500* GIVES THE NUMBER OF DIGIT CHARACTERS ACTUALLY CAPTURED.        *03150000
031600*****************************************************************03160000
031700 1350-COMPUTE-BYTES-LENGTH.                                       03170000
031800     MOVE ZEROES                 TO WS-BYTES-LEN.                 03180000
031900     PERFORM VARYING WS-SCAN-IX FROM 1 BY 1                       03190000
032000             UNTIL WS-SCAN-IX GREATER THAN 15                     03200000
032100             OR    WS-BYTES-TEXT(WS-SCAN-IX:1) EQUAL SPACE        03210000
032200         ADD 1                    TO WS-BYTES-LEN.                03220000
032300 1350-EXIT.                                                       03230000
032400     EXIT.                                                        03240000
032500                                                                  03250000
032600*****************************************************************03260000
032700* "REFERER" AND "AGENT" - TWO MORE QUOTED FIELDS.                *03270000
032800*****************************************************************03280000
032900 1400-SCAN-REFERER-AND-AGENT.                                     03290000
033000     UNSTRING LK-INPUT-LINE DELIMITED BY '"'                      03300000
033100         INTO WS-DISCARD                                          03310000
033200         WITH POINTER WS-PTR                                      03320000
033300     END-UNSTRING.                                                03330000
033400     UNSTRING LK-INPUT-LINE DELIMITED BY '"'                      03340000
033500         INTO LE-HTTP-REFERER                                     03350000
033600         WITH POINTER WS-PTR                                      03360000
033700     END-UNSTRING.                                                03370000
033800     UNSTRING LK-INPUT-LINE DELIMITED BY '"'                      03380000
033900         INTO WS-DISCARD                                          03390000
034000         WITH POINTER WS-PTR                                      03400000
034100     END-UNSTRING.                                                03410000
034200     UNSTRING LK-INPUT-LINE DELIMITED BY '"'                      03420000
034300         INTO LE-HTTP-USER-AGENT                                  03430000
034400         WITH POINTER WS-PTR                                      03440000
034500     END-UNSTRING.                                                03450000
034600                                                                  03460000
034700     MOVE LE-HTTP-REFERER     TO WS-NORM-FIELD.                  03470000
034800     PERFORM 1900-NORMALIZE-ABSENT-FIELD THRU 1900-EXIT.         03480000
034900     MOVE WS-NORM-FIELD       TO LE-HTTP-REFERER.                03490000
035000     MOVE LE-HTTP-USER-AGENT  TO WS-NORM-FIELD.                  03500000
035100     PERFORM 1900-NORMALIZE-ABSENT-FIELD THRU 1900-EXIT.         03510000
035200     MOVE WS-NORM-FIELD       TO LE-HTTP-USER-AGENT.             03520000
035300 1400-EXIT.                                                       03530000
035400     EXIT.                                                        03540000
035500                                                                  03550000
035600*****************************************************************03560000
035700* SHARED NORMALIZATION PARAGRAPH - A HYPHEN-ONLY VALUE MEANS    *03570000
035800* THE FIELD WAS ABSENT ON THE WIRE.  OPERATES ON WS-NORM-FIELD  *03580000
035900* SO REMOTE-USER, HTTP-REFERER AND HTTP-USER-AGENT CAN ALL      *03590000
036000* SHARE ONE COPY OF THE LOGIC.                                  *03600000
036100*****************************************************************03605000
036200 1900-NORMALIZE-ABSENT-FIELD.                                     03610000
036300     IF  WS-NORM-FIELD(1:1) EQUAL '-'                             03615000
036400     AND WS-NORM-FIELD(2:255) EQUAL SPACES                        03620000
036500         MOVE SPACES              TO WS-NORM-FIELD.               03625000
036600 1900-EXIT.                                                       03630000
036700     EXIT.                                                        03640000
