000100******************************************************************00030500
000200* zFAM RUN-PARAMETER  record definition.                         *00030600
000300*                                                                *00030700
000400* Holds the run parameters for one traffic digest job, loaded    *00030800
000500* from the ZFAMCTL control-card file by ZFAM801 and validated by *00030900
000600* ZFAM800 before any input or output file is opened.  COPYd into *00031000
000700* WORKING-STORAGE/LINKAGE only - this is not a file record.      *00031100
000800*                                                                *00031200
000900* 2003-04-09  RJF  REQ 8801-04  Original layout.                 *00031300
001000* 2003-06-02  RJF  REQ 8801-07  Added PR-FILTER-FIELD/VALUE pair *00031400
001100*                  and the PR-VALID-FLAG/PR-REASON returned by   *00031500
001200*                  ZFAM800.                                      *00031600
001300******************************************************************00031700
001400 01  PR-RUN-PARAMETER.                                            00031800
001500     02  PR-PATH                 PIC X(80)  VALUE SPACES.         00031900
001600     02  PR-FROM-DATE-TEXT       PIC X(10)  VALUE SPACES.         00032000
001700     02  PR-TO-DATE-TEXT         PIC X(10)  VALUE SPACES.         00032100
001800     02  PR-FORMAT-CODE          PIC X(08)  VALUE 'MARKDOWN'.     00032200
001900     02  PR-FILTER-FIELD         PIC X(20)  VALUE SPACES.         00032300
002000     02  PR-FILTER-VALUE         PIC X(80)  VALUE SPACES.         00032400
002100     02  PR-VALID-FLAG           PIC X(01)  VALUE 'Y'.            00032500
002200         88  PR-VALID                       VALUE 'Y'.           00032600
002300         88  PR-INVALID                     VALUE 'N'.           00032700
002400     02  PR-REASON-CODE          PIC X(02)  VALUE SPACES.         00032800
002500     02  PR-REASON-TEXT          PIC X(60)  VALUE SPACES.         00032900
002600     02  FILLER                  PIC X(10)  VALUE SPACES.         00033000
