000100 IDENTIFICATION DIVISION.                                        00010000
000200 PROGRAM-ID.  ZFAM801.                                           00020000
000300 AUTHOR.      R J FRERKING.                                      00030000
000400 INSTALLATION. WALMART DATA CENTER - BATCH SYSTEMS.              00040000
000500 DATE-WRITTEN. 04/07/2003.                                       00050000
000600 DATE-COMPILED.                                                  00060000
000700 SECURITY.    zFAM BATCH SUITE - INTERNAL USE ONLY.               00070000
000800*****************************************************************00080000
000900*                                                               *00090000
001000* zFAM801 - TRAFFIC DIGEST BATCH DRIVER (LogHandler)            *00100000
001100*                                                               *00110000
001200* TOP-LEVEL DRIVER FOR THE NIGHTLY WEB-TRAFFIC DIGEST JOB.      *00120000
001300* READS RUN PARAMETERS FROM THE ZFAMCTL CONTROL-CARD FILE,      *00130000
001400* CALLS ZFAM800 TO VALIDATE THEM, THEN READS THE ZFAMIN ACCESS  *00140000
001500* LOG (WHICH MAY BE A JCL CONCATENATION OF SEVERAL SEQUENTIAL   *00150000
001600* DATASETS) ONE LINE AT A TIME, CALLING ZFAM802 TO PARSE EACH   *00160000
001700* LINE, ZFAM803 TO APPLY THE DATE-RANGE AND FIELD FILTERS, AND  *00170000
001800* ZFAM804 TO ACCUMULATE STATISTICS ON EVERY SURVIVING RECORD.   *00180000
001900* AT END OF FILE, ZFAM804 IS CALLED AGAIN TO FINALIZE THE       *00190000
002000* AVERAGE AND 95TH-PERCENTILE FIGURES, AND ZFAM805 OR ZFAM806   *00200000
002100* IS CALLED - BY PR-FORMAT-CODE - TO WRITE THE SUMMARY REPORT.  *00210000
002200*                                                               *00220000
002300* THESE ARE THE PROGRAMS CALLED BY ZFAM801:                     *00230000
002400*                                                               *00240000
002500* ZFAM800 - RUN-PARAMETER VALIDATOR                             *00250000
002600* ZFAM802 - ACCESS LOG LINE PARSER                              *00260000
002700* ZFAM803 - DATE-RANGE AND FIELD/VALUE FILTER                   *00270000
002800* ZFAM804 - STATISTICS ACCUMULATOR                              *00280000
002900* ZFAM805 - MARKDOWN REPORT BUILDER                             *00290000
003000* ZFAM806 - ASCIIDOC REPORT BUILDER                             *00300000
003100*                                                               *00310000
003200* CHANGE LOG                                                    *00320000
003300* ---------- -------- --------------------------------------   *00330000
003400* DATE       PROGRMR  DESCRIPTION                              *00340000
003500* ---------- -------- --------------------------------------   *00350000
003600* 04/07/2003 RJF      ORIGINAL PROGRAM - REQ 8801-04.          *00360000
003700* 04/25/2003 RJF      REQ 8801-05 ADDED FROM/TO CONTROL CARDS. *00370000
003800* 06/02/2003 RJF      REQ 8801-07 ADDED FILTER_FIELD/VALUE     *00380000
003900*                     CONTROL CARDS.                           *00390000
004000* 09/03/2003 RJF      REQ 8801-10 ZFAMIN NOW ALLOWS A DD       *00400000
004100*                     CONCATENATION - JOB WAS RESTRICTED TO A  *00410000
004200*                     SINGLE DATASET BEFORE.  NO SOURCE CHANGE *00420000
004300*                     REQUIRED, JCL/DD ONLY, LOGGED HERE FOR   *00430000
004400*                     THE RECORD.                              *00440000
004500* 08/30/1999 RJF      Y2K REMEDIATION - CONTROL-CARD DATE      *00450000
004600*                     FIELDS ARE ALREADY 4-DIGIT YEAR TEXT,    *00460000
004700*                     NO CHANGE NEEDED - LOGGED FOR THE Y2K    *00470000
004800*                     AUDIT FILE PER MEMO FROM IS DEPT DTD     *00480000
004900*                     07/01/1999.                              *00490000
005000* 03/11/2010 RJF      REQ 8801-18 REJECTION MESSAGE NOW SHOWS  *00500000
005100*                     PR-REASON-CODE AS WELL AS THE TEXT - THE *00510000
005200*                     HELP DESK WAS ASKING FOR THE CODE ON     *00520000
005300*                     EVERY TICKET.                            *00530000
005400*****************************************************************00540000
005500 ENVIRONMENT DIVISION.                                           00550000
005600 CONFIGURATION SECTION.                                          00560000
005700 SPECIAL-NAMES.                                                  00570000
005800     C01 IS TOP-OF-FORM.                                         00580000
005900 INPUT-OUTPUT SECTION.                                           00590000
006000 FILE-CONTROL.                                                   00600000
006100     SELECT CONTROL-CARD-FILE  ASSIGN TO ZFAMCTL                 00610000
006200            ORGANIZATION LINE SEQUENTIAL                         00620000
006300            FILE STATUS IS WS-CTL-STATUS.                        00630000
006400     SELECT LOG-INPUT-FILE     ASSIGN TO ZFAMIN                  00640000
006500            ORGANIZATION LINE SEQUENTIAL                         00650000
006600            FILE STATUS IS WS-LOG-STATUS.                        00660000
006700 DATA DIVISION.                                                  00670000
006800 FILE SECTION.                                                   00680000
006900 FD  CONTROL-CARD-FILE                                           00690000
007000     RECORDING MODE IS F.                                        00700000
007100 01  CONTROL-CARD-RECORD.                                        00710000
007200     02  CC-TEXT             PIC X(80).                          00720000
007300 FD  LOG-INPUT-FILE                                              00730000
007400     RECORDING MODE IS F.                                        00740000
007500 01  LOG-INPUT-RECORD.                                           00750000
007600     02  LI-TEXT             PIC X(2048).                        00760000
007700                                                                  00770000
007800 WORKING-STORAGE SECTION.                                        00780000
007900*****************************************************************00790000
008000* FILE STATUS AND END-OF-FILE SWITCHES.                         *00800000
008100*****************************************************************00810000
008200 01  WS-FILE-SWITCHES.                                           00820000
008300     02  WS-CTL-STATUS       PIC X(02) VALUE SPACES.              00830000
008400     02  WS-LOG-STATUS       PIC X(02) VALUE SPACES.              00840000
008500     02  WS-CTL-EOF-SW       PIC X(01) VALUE 'N'.                 00850000
008600         88  WS-CTL-EOF              VALUE 'Y'.                   00860000
008700     02  WS-LOG-EOF-SW       PIC X(01) VALUE 'N'.                 00870000
008800         88  WS-LOG-EOF              VALUE 'Y'.                   00880000
008900     02  FILLER              PIC X(10) VALUE SPACES.              00890000
009000                                                                  00900000
009100*****************************************************************00910000
009200* CONTROL-CARD KEYWORD=VALUE SCAN FIELDS.  ONE CARD PER LINE,    *00920000
009300* KEYWORD LEFT OF THE '=', VALUE THE REST OF THE LINE.           *00930000
009400*****************************************************************00940000
009500 01  WS-CARD-SCAN-FIELDS.                                        00950000
009600     02  WS-CC-KEYWORD       PIC X(20) VALUE SPACES.              00960000
009700     02  WS-CC-VALUE         PIC X(80) VALUE SPACES.              00970000
009800     02  WS-CC-POINTER       PIC S9(04) COMP VALUE ZEROES.        00980000
009900     02  FILLER              PIC X(10) VALUE SPACES.              00990000
010000                                                                  01000000
010100*****************************************************************01010000
010200* SUB-CALL SWITCHES AND WORK AREAS.                              *01020000
010300*****************************************************************01030000
010400 01  WS-CONTROL-SWITCHES.                                        01040000
010500     02  WS-KEEP-RECORD-SW   PIC X(01) VALUE 'Y'.                 01050000
010600         88  WS-KEEP-RECORD          VALUE 'Y'.                   01060000
010700     02  WS-FILTER-PASS-SW   PIC X(01) VALUE 'Y'.                 01070000
010800         88  WS-FILTER-PASSES        VALUE 'Y'.                   01080000
010900     02  WS-RECORD-COUNT     PIC S9(09) COMP VALUE ZEROES.        01090000
011000     02  WS-LINE-COUNT       PIC S9(09) COMP VALUE ZEROES.        01100000
011100     02  FILLER              PIC X(10) VALUE SPACES.              01110000
011150                                                                  01115000
011160*****************************************************************01116000
011170* MODE LITERALS PASSED ON THE ZFAM803/ZFAM804 CALL INTERFACES.   *01117000
011180*****************************************************************01118000
011190 01  WS-CALL-MODES.                                               01119000
011195     02  WS-FILTER-DATE-MODE  PIC X(01) VALUE 'D'.                01119500
011196     02  WS-FILTER-FIELD-MODE PIC X(01) VALUE 'F'.                01119600
011197     02  WS-ACCUM-MODE        PIC X(05) VALUE 'ACCUM'.            01119700
011198     02  WS-FINAL-MODE        PIC X(05) VALUE 'FINAL'.            01119800
011199     02  FILLER               PIC X(10) VALUE SPACES.             01119900
011200                                                                  01120000
011300*****************************************************************01130000
011400* DISPLAY LINE FOR THE OPERATOR WHEN A RUN IS REJECTED.          *01140000
011500*****************************************************************01150000
011600 01  WS-REJECT-LINE.                                             01160000
011700     02  FILLER              PIC X(24)                           01170000
011800                             VALUE 'ZFAM801 RUN REJECTED - '.     01180000
011900     02  WS-REJECT-CODE-OUT  PIC X(02) VALUE SPACES.              01190000
012000     02  FILLER              PIC X(02) VALUE SPACES.              01200000
012100     02  WS-REJECT-TEXT-OUT  PIC X(60) VALUE SPACES.              01210000
012200                                                                  01220000
012300     COPY ZFAMLEC.                                                01230000
012400                                                                  01240000
012500     COPY ZFAMSTC.                                                01250000
012600                                                                  01260000
012700     COPY ZFAMPRM.                                                01270000
012800                                                                  01280000
012900 PROCEDURE DIVISION.                                              01290000
013000*****************************************************************01300000
013100* MAIN LINE.                                                     *01310000
013200*****************************************************************01320000
013300 0000-MAIN.                                                       01330000
013400     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.                01340000
013500     PERFORM 2000-VALIDATE-PARAMETERS THRU 2000-EXIT.             01350000
013600                                                                  01360000
013700     IF  PR-VALID                                                 01370000
013800         PERFORM 3000-OPEN-LOG-FILE THRU 3000-EXIT                01380000
013900         PERFORM 4000-PROCESS-LOG-RECORDS THRU 4000-EXIT          01390000
014000                 WITH TEST AFTER                                  01400000
014100                 UNTIL WS-LOG-EOF                                 01410000
014200         PERFORM 5000-FINALIZE-STATISTICS THRU 5000-EXIT          01420000
014300         PERFORM 6000-BUILD-REPORT  THRU 6000-EXIT.               01430000
014400                                                                  01440000
014500     PERFORM 7000-TERMINATE        THRU 7000-EXIT.                01450000
014600     GOBACK.                                                      01460000
014700                                                                  01470000
014800*****************************************************************01480000
014900* OPEN THE CONTROL-CARD FILE AND LOAD RUN-PARAMETER.             *01490000
015000*****************************************************************01500000
015100 1000-INITIALIZE.                                                 01510000
015200     MOVE ZEROES                 TO WS-RECORD-COUNT               01520000
015300                                    WS-LINE-COUNT.                01530000
015400     MOVE SPACES                 TO PR-RUN-PARAMETER.             01540000
015500     MOVE 'MARKDOWN'              TO PR-FORMAT-CODE.              01550000
015600                                                                  01560000
015700     OPEN INPUT CONTROL-CARD-FILE.                                01570000
015800     IF  WS-CTL-STATUS NOT EQUAL '00'                             01580000
015900         DISPLAY 'ZFAM801 UNABLE TO OPEN ZFAMCTL - STATUS '       01590000
016000                 WS-CTL-STATUS                                    01600000
016100         MOVE 'N'                 TO PR-VALID-FLAG                01610000
016200         MOVE 'V9'                TO PR-REASON-CODE               01620000
016300         MOVE 'CONTROL CARD FILE COULD NOT BE OPENED'             01630000
016400                                  TO PR-REASON-TEXT               01640000
016500         MOVE 'Y'                 TO WS-CTL-EOF-SW                01650000
016600     ELSE                                                         01660000
016700         PERFORM 1100-READ-CONTROL-CARDS THRU 1100-EXIT           01670000
016800                 WITH TEST AFTER                                  01680000
016900                 UNTIL WS-CTL-EOF                                 01690000
017000         CLOSE CONTROL-CARD-FILE.                                 01700000
017100 1000-EXIT.                                                       01710000
017200     EXIT.                                                        01720000
017300                                                                  01730000
017400*****************************************************************01740000
017500* READ ONE CONTROL CARD, SPLIT ON '=', AND STORE THE VALUE IN    *01750000
017600* THE MATCHING RUN-PARAMETER FIELD.  UNRECOGNIZED KEYWORDS ARE   *01760000
017700* IGNORED - THIS SHOP RUNS THE SAME PARM DECK ACROSS SEVERAL     *01770000
017800* GENERATIONS OF THE JOB AND DOES NOT WANT AN OLD CARD TO ABEND  *01780000
017900* A NEW VERSION OF ZFAM801.                                      *01790000
018000*****************************************************************01800000
018100 1100-READ-CONTROL-CARDS.                                         01810000
018200     READ CONTROL-CARD-FILE                                       01820000
018300         AT END                                                   01830000
018400             MOVE 'Y'             TO WS-CTL-EOF-SW                01840000
018500     END-READ.                                                    01850000
018600                                                                  01860000
018700     IF  NOT WS-CTL-EOF                                           01870000
018800     AND CC-TEXT NOT EQUAL SPACES                                 01880000
018900         MOVE SPACES              TO WS-CC-KEYWORD WS-CC-VALUE    01890000
019000         UNSTRING CC-TEXT DELIMITED BY '='                        01900000
019100             INTO WS-CC-KEYWORD, WS-CC-VALUE                      01910000
019200         END-UNSTRING                                             01920000
019300         PERFORM 1150-STORE-CONTROL-CARD THRU 1150-EXIT.          01930000
019400 1100-EXIT.                                                       01940000
019500     EXIT.                                                        01950000
019600                                                                  01960000
019700*****************************************************************01970000
019800* MOVE THE CARD VALUE TO THE RUN-PARAMETER FIELD ITS KEYWORD     *01980000
019900* NAMES.                                                         *01990000
020000*****************************************************************02000000
020100 1150-STORE-CONTROL-CARD.                                         02010000
020200     EVALUATE WS-CC-KEYWORD                                       02020000
020300         WHEN 'PATH'                                              02030000
020400             MOVE WS-CC-VALUE(1:80)   TO PR-PATH                  02040000
020500         WHEN 'FROM'                                              02050000
020600             MOVE WS-CC-VALUE(1:10)   TO PR-FROM-DATE-TEXT        02060000
020700         WHEN 'TO'                                                02070000
020800             MOVE WS-CC-VALUE(1:10)   TO PR-TO-DATE-TEXT          02080000
020900         WHEN 'FORMAT'                                            02090000
021000             MOVE WS-CC-VALUE(1:08)   TO PR-FORMAT-CODE           02100000
021100         WHEN 'FILTER_FIELD'                                      02110000
021200             MOVE WS-CC-VALUE(1:20)   TO PR-FILTER-FIELD          02120000
021300         WHEN 'FILTER_VALUE'                                      02130000
021400             MOVE WS-CC-VALUE(1:80)   TO PR-FILTER-VALUE          02140000
021500         WHEN OTHER                                               02150000
021600             CONTINUE                                             02160000
021700     END-EVALUATE.                                                02170000
021800 1150-EXIT.                                                       02180000
021900     EXIT.                                                        02190000
022000                                                                  02200000
022100*****************************************************************02210000
022200* CALL ZFAM800.  A REJECTED RUN NEVER OPENS ZFAMIN OR ZFAMRPT -  *02220000
022300* NO STATISTICS ARE ACCUMULATED AND NO REPORT IS WRITTEN.        *02230000
022400*****************************************************************02240000
022500 2000-VALIDATE-PARAMETERS.                                        02250000
022600     IF  NOT WS-CTL-EOF-SW EQUAL 'Y' OR PR-VALID                  02260000
022700         CALL 'ZFAM800' USING PR-RUN-PARAMETER.                   02270000
022800                                                                  02280000
022900     IF  NOT PR-VALID                                             02290000
023000         MOVE PR-REASON-CODE      TO WS-REJECT-CODE-OUT           02300000
023100         MOVE PR-REASON-TEXT      TO WS-REJECT-TEXT-OUT           02310000
023200         DISPLAY WS-REJECT-LINE.                                  02320000
023300 2000-EXIT.                                                       02330000
023400     EXIT.                                                        02340000
023500                                                                  02350000
023600*****************************************************************02360000
023700* OPEN THE ACCESS LOG.  ZFAMIN MAY BE A JCL CONCATENATION OF     *02370000
023800* SEVERAL SEQUENTIAL DATASETS - MVS PRESENTS THE WHOLE THING AS  *02380000
023900* ONE LOGICAL INPUT STREAM, WHICH IS THIS SHOP'S EQUIVALENT OF   *02390000
024000* READING A GLOB OF LOCAL FILES INTO ONE ACCUMULATION PASS.      *02400000
024100*****************************************************************02410000
024200 3000-OPEN-LOG-FILE.                                              02420000
024300     OPEN INPUT LOG-INPUT-FILE.                                   02430000
024400     IF  WS-LOG-STATUS NOT EQUAL '00'                             02440000
024500         DISPLAY 'ZFAM801 UNABLE TO OPEN ZFAMIN - STATUS '        02450000
024600                 WS-LOG-STATUS                                    02460000
024700         MOVE 'Y'                 TO WS-LOG-EOF-SW.               02470000
024800 3000-EXIT.                                                       02480000
024900     EXIT.                                                        02490000
025000                                                                  02500000
025100*****************************************************************02510000
025200* PROCESS ONE LOG LINE - PARSE, FILTER, ACCUMULATE.              *02520000
025300*****************************************************************02530000
025400 4000-PROCESS-LOG-RECORDS.                                        02540000
025500     READ LOG-INPUT-FILE                                          02550000
025600         AT END                                                   02560000
025700             MOVE 'Y'             TO WS-LOG-EOF-SW                02570000
025800     END-READ.                                                    02580000
025900                                                                  02590000
026000     IF  NOT WS-LOG-EOF                                           02600000
026100         ADD 1                    TO WS-LINE-COUNT                02610000
026200         MOVE 'Y'                 TO WS-KEEP-RECORD-SW            02620000
026300         PERFORM 4100-PARSE-LINE  THRU 4100-EXIT                  02630000
026400         IF  WS-KEEP-RECORD                                       02640000
026500             PERFORM 4200-APPLY-DATE-FILTER THRU 4200-EXIT        02650000
026600         IF  WS-KEEP-RECORD                                       02660000
026700             PERFORM 4300-APPLY-FIELD-FILTER THRU 4300-EXIT       02670000
026800         IF  WS-KEEP-RECORD                                       02680000
026900             PERFORM 4400-ACCUMULATE-STATISTICS THRU 4400-EXIT.   02690000
027000 4000-EXIT.                                                       02700000
027100     EXIT.                                                        02710000
027200                                                                  02720000
027300*****************************************************************02730000
027400* CALL ZFAM802.  A LINE THAT DOES NOT MATCH THE GRAMMAR COMES    *02740000
027500* BACK LE-INVALID AND IS DROPPED - IT NEVER REACHES THE FILTER   *02750000
027600* OR THE STATISTICS COLLECTOR.                                   *02760000
027700*****************************************************************02770000
027800 4100-PARSE-LINE.                                                 02780000
027900     MOVE SPACES                  TO LE-LOG-ENTRY.                02790000
028000     CALL 'ZFAM802' USING LOG-INPUT-RECORD, LE-LOG-ENTRY.         02800000
028100     IF  LE-INVALID                                               02810000
028200         MOVE 'N'                 TO WS-KEEP-RECORD-SW.           02820000
028300 4100-EXIT.                                                       02830000
028400     EXIT.                                                        02840000
028500                                                                  02850000
028600*****************************************************************02860000
028700* CALL ZFAM803 IN DATE-RANGE MODE.                               *02870000
028800*****************************************************************02880000
028900 4200-APPLY-DATE-FILTER.                                          02890000
029000     CALL 'ZFAM803' USING WS-FILTER-DATE-MODE, WS-FILTER-PASS-SW, 02900000
029100                          LE-LOG-ENTRY, PR-RUN-PARAMETER.         02910000
029200     IF  NOT WS-FILTER-PASSES                                     02920000
029300         MOVE 'N'                 TO WS-KEEP-RECORD-SW.           02930000
029400 4200-EXIT.                                                       02940000
029500     EXIT.                                                        02950000
029600                                                                  02960000
029700*****************************************************************02970000
029800* CALL ZFAM803 IN FIELD/VALUE MODE.                              *02980000
029900*****************************************************************02990000
030000 4300-APPLY-FIELD-FILTER.                                         03000000
030100     CALL 'ZFAM803' USING WS-FILTER-FIELD-MODE, WS-FILTER-PASS-SW,03010000
030200                          LE-LOG-ENTRY, PR-RUN-PARAMETER.         03020000
030300     IF  NOT WS-FILTER-PASSES                                     03030000
030400         MOVE 'N'                 TO WS-KEEP-RECORD-SW.           03040000
030500 4300-EXIT.                                                       03050000
030600     EXIT.                                                        03060000
030700                                                                  03070000
030800*****************************************************************03080000
030900* CALL ZFAM804 IN ACCUM MODE FOR ONE SURVIVING RECORD.           *03090000
031000*****************************************************************03100000
031100 4400-ACCUMULATE-STATISTICS.                                      03110000
031200     ADD 1                        TO WS-RECORD-COUNT.             03120000
031300     CALL 'ZFAM804' USING WS-ACCUM-MODE, LE-LOG-ENTRY,            03130000
031400                          ST-STATISTICS.                          03140000
031500 4400-EXIT.                                                       03150000
031600     EXIT.                                                        03160000
031700                                                                  03170000
031800*****************************************************************03180000
031900* CALL ZFAM804 IN FINAL MODE - COMPUTES THE AVERAGE AND 95TH     *03190000
032000* PERCENTILE OVER EVERY RESPONSE SIZE ACCUMULATED ABOVE.         *03200000
032100*****************************************************************03210000
032200 5000-FINALIZE-STATISTICS.                                        03220000
032300     MOVE PR-PATH                 TO ST-LOG-FILE-NAMES(1:80).     03230000
032400     CALL 'ZFAM804' USING WS-FINAL-MODE, LE-LOG-ENTRY,            03240000
032500                          ST-STATISTICS.                          03250000
032600 5000-EXIT.                                                       03260000
032700     EXIT.                                                        03270000
032800                                                                  03280000
032900*****************************************************************03290000
033000* CALL ZFAM805 (MARKDOWN) OR ZFAM806 (ASCIIDOC) BY FORMAT-CODE.  *03300000
033100*****************************************************************03310000
033200 6000-BUILD-REPORT.                                               03320000
033300     IF  PR-FORMAT-CODE EQUAL 'ADOC    '                          03330000
033400         CALL 'ZFAM806' USING ST-STATISTICS, PR-RUN-PARAMETER     03340000
033500     ELSE                                                         03350000
033600         CALL 'ZFAM805' USING ST-STATISTICS, PR-RUN-PARAMETER.    03360000
033700 6000-EXIT.                                                       03370000
033800     EXIT.                                                        03380000
033900                                                                  03390000
034000*****************************************************************03400000
034100* CLOSE WHATEVER IS STILL OPEN AND RETURN TO THE SCHEDULER.      *03410000
034200*****************************************************************03420000
034300 7000-TERMINATE.                                                  03430000
034400     IF  WS-LOG-STATUS EQUAL '00'                                 03440000
034500         CLOSE LOG-INPUT-FILE.                                    03450000
034600 7000-EXIT.                                                       03460000
034700     EXIT.                                                        03470000
