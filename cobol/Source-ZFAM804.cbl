000100 IDENTIFICATION DIVISION.                                        00010000
000200 PROGRAM-ID.  ZFAM804.                                           00020000
000300 AUTHOR.      R J FRERKING.                                      00030000
000400 INSTALLATION. WALMART DATA CENTER - BATCH SYSTEMS.              00040000
000500 DATE-WRITTEN. 04/14/2003.                                       00050000
000600 DATE-COMPILED.                                                  00060000
000700 SECURITY.    zFAM BATCH SUITE - INTERNAL USE ONLY.               00070000
000800*****************************************************************00080000
000900*                                                               *00090000
001000* zFAM804 - TRAFFIC STATISTICS ACCUMULATOR (LogStatisticsColl-  *00100000
001100* ector)                                                       *00110000
001200*                                                               *00120000
001300* TWO MODES, SELECTED BY THE FIRST CALL PARAMETER:              *00130000
001400*   'ACCUM' - CALLED ONCE PER KEPT LOG ENTRY.  ROLLS THE ENTRY  *00140000
001500*             INTO THE RUNNING TOTALS AND FREQUENCY TABLES IN   *00150000
001600*             ST-STATISTICS (ZFAMSTC.CPY).                      *00160000
001700*   'FINAL' - CALLED ONCE AFTER THE LAST LOG ENTRY.  COMPUTES   *00170000
001800*             THE AVERAGE AND 95TH-PERCENTILE RESPONSE SIZE     *00180000
001900*             FROM THE SAMPLE COLLECTED DURING THE ACCUM CALLS. *00190000
002000*                                                               *00200000
002100* THE UNIQUE-IP TABLE AND THE RESPONSE-SIZE SAMPLE TABLE BELOW  *00210000
002200* ARE PRIVATE TO THIS PROGRAM - THEY DO NOT GO OUT TO THE       *00220000
002300* REPORT BUILDERS, SO THEY LIVE IN WORKING-STORAGE HERE RATHER  *00230000
002400* THAN IN ZFAMSTC.CPY.  BEING PLAIN WORKING-STORAGE, THEIR      *00240000
002500* CONTENTS SURVIVE FROM ONE CALL TO THE NEXT FOR THE LIFE OF    *00250000
002600* THE RUN, WHICH IS WHAT LETS THE ACCUM CALLS BUILD THEM UP     *00260000
002700* ONE LOG ENTRY AT A TIME.                                      *00270000
002800*                                                               *00280000
002900* CHANGE LOG                                                    *00290000
003000* ---------- -------- --------------------------------------   *00300000
003100* DATE       PROGRMR  DESCRIPTION                              *00310000
003200* ---------- -------- --------------------------------------   *00320000
003300* 04/14/2003 RJF      ORIGINAL PROGRAM - REQ 8801-04.          *00330000
003400* 08/30/1999 RJF      Y2K REMEDIATION - NO DATE ARITHMETIC IN  *00340000
003500*                     THIS PROGRAM, NOTHING TO CHANGE - LOGGED *00350000
003600*                     FOR THE Y2K AUDIT FILE PER MEMO FROM IS  *00360000
003700*                     DEPT DTD 07/01/1999.                     *00370000
003800* 11/06/2003 RJF      REQ 8801-11 RAISED RESOURCE TABLE SIZE   *00380000
003900*                     TO MATCH ZFAMSTC.CPY CHANGE.              *00390000
004000* 03/02/2010 DWH      REQ 8801-19 95TH PERCENTILE NOW USES     *00400000
004100*                     LINEAR INTERPOLATION BETWEEN THE TWO     *00410000
004200*                     CLOSEST RANKS INSTEAD OF NEAREST-RANK -  *00420000
004300*                     ANALYSTS WANT IT TO MATCH THE SPREADSHEET*00430000
004400*                     TOOL THEY CROSS-CHECK AGAINST.           *00440000
004500*****************************************************************00450000
004600 ENVIRONMENT DIVISION.                                           00460000
004700 CONFIGURATION SECTION.                                          00470000
004800 SPECIAL-NAMES.                                                  00480000
004900     C01 IS TOP-OF-FORM.                                         00490000
005000 DATA DIVISION.                                                  00500000
005100 WORKING-STORAGE SECTION.                                        00510000
005200*****************************************************************00520000
005300* UNIQUE-IP TABLE - ONE ROW PER DISTINCT REMOTE_ADDR SEEN THIS  *00530000
005400* RUN.  A RUN WITH MORE DISTINCT ADDRESSES THAN THE TABLE HOLDS *00540000
005500* SIMPLY STOPS ADDING NEW ONES; ST-UNIQUE-IP-COUNT UNDERSTATES  *00550000
005600* THE TRUE COUNT IN THAT CASE, THE SAME TRADE-OFF ZFAMSTC.CPY   *00560000
005700* MAKES ON ITS OWN FREQUENCY TABLES.                            *00570000
005800*****************************************************************00580000
005900 01  WS-IP-TABLE-CTL.                                            00590000
006000     02  WS-IP-USED          PIC 9(04) COMP VALUE ZEROES.         00600000
006100     02  WS-IP-MAX           PIC 9(04) COMP VALUE 5000.           00610000
006200     02  FILLER              PIC X(04) VALUE SPACES.              00620000
006300 01  WS-IP-TABLE.                                                 00630000
006400     02  WS-IP-ENTRY         OCCURS 5000 TIMES                    00640000
006500                             INDEXED BY WS-IP-IX.                 00650000
006600         03  WS-IP-ADDRESS   PIC X(45).                          00660000
006700     02  FILLER              PIC X(05) VALUE SPACES.              00670000
006800                                                                  00680000
006900*****************************************************************00690000
007000* RESPONSE-SIZE SAMPLE - ONE ROW PER KEPT LOG ENTRY, USED ONLY   *00700000
007100* AT FINAL TIME TO SORT AND INTERPOLATE THE 95TH PERCENTILE.    *00710000
007200* SAME OVERFLOW RULE AS THE IP TABLE ABOVE - A RUN LARGER THAN  *00720000
007300* THE SAMPLE JUST GETS ITS PERCENTILE COMPUTED FROM THE FIRST   *00730000
007400* WS-SAMPLE-MAX ENTRIES.                                         *00740000
007500*****************************************************************00750000
007600 01  WS-SAMPLE-TABLE-CTL.                                        00760000
007700     02  WS-SAMPLE-USED      PIC 9(04) COMP VALUE ZEROES.         00770000
007800     02  WS-SAMPLE-MAX       PIC 9(04) COMP VALUE 5000.           00780000
007900     02  FILLER              PIC X(04) VALUE SPACES.              00790000
008000 01  WS-SAMPLE-TABLE.                                             00800000
008100     02  WS-SAMPLE-ENTRY     OCCURS 5000 TIMES                    00810000
008200                             INDEXED BY WS-SAMPLE-IX.             00820000
008300         03  WS-SAMPLE-BYTES PIC S9(10) COMP.                     00830000
008400     02  FILLER              PIC X(05) VALUE SPACES.              00840000
008500                                                                  00850000
008600*****************************************************************00860000
008700* MISCELLANEOUS SEARCH/SORT WORK FIELDS.                        *00870000
008800*****************************************************************00880000
008900 01  WS-WORK-FIELDS.                                              00890000
009000     02  WS-FOUND-SW         PIC X(01) VALUE 'N'.                 00900000
009100         88  WS-ROW-FOUND            VALUE 'Y'.                   00910000
009200     02  WS-SORT-IX          PIC S9(04) COMP VALUE ZEROES.        00920000
009300     02  WS-SORT-JX          PIC S9(04) COMP VALUE ZEROES.        00930000
009400     02  WS-SORT-TEMP        PIC S9(10) COMP VALUE ZEROES.        00940000
009500     02  WS-RANK-NUM         PIC S9(09) COMP VALUE ZEROES.        00950000
009600     02  WS-RANK-LOW         PIC S9(09) COMP VALUE ZEROES.        00960000
009700     02  WS-RANK-REM         PIC S9(09) COMP VALUE ZEROES.        00970000
009800     02  WS-VAL-LOW          PIC S9(10) COMP VALUE ZEROES.        00980000
009900     02  WS-VAL-HIGH         PIC S9(10) COMP VALUE ZEROES.        00990000
010000     02  WS-VAL-DIFF         PIC S9(10) COMP VALUE ZEROES.        01000000
010100     02  WS-INTERP-ADD       PIC S9(10) COMP VALUE ZEROES.        01010000
010200     02  FILLER              PIC X(10) VALUE SPACES.              01020000
010300                                                                  01030000
010800 LINKAGE SECTION.                                                 01080000
010900 01  LK-MODE-LITERAL         PIC X(05).                          01090000
010950                                                                 01095000
010970     COPY ZFAMLEC.                                               01097000
010980                                                                 01098000
010990     COPY ZFAMSTC.                                               01099000
011000                                                                  01100000
011100 PROCEDURE DIVISION USING LK-MODE-LITERAL, LE-LOG-ENTRY,         01110000
011200                          ST-STATISTICS.                         01120000
011300*****************************************************************01130000
011400* MAIN LINE.                                                    *01140000
011500*****************************************************************01150000
011600 0000-MAIN.                                                       01160000
011700     EVALUATE LK-MODE-LITERAL                                     01170000
011800         WHEN 'ACCUM'                                             01180000
011900             PERFORM 1000-ACCUMULATE-ENTRY THRU 1000-EXIT         01190000
012000         WHEN 'FINAL'                                             01200000
012100             PERFORM 2000-FINALIZE-STATISTICS THRU 2000-EXIT      01210000
012200     END-EVALUATE.                                                01220000
012300                                                                  01230000
012400     GOBACK.                                                      01240000
012500                                                                  01250000
012600*****************************************************************01260000
012700* ROLL ONE KEPT LOG ENTRY INTO THE RUNNING TOTALS.               *01270000
012800*****************************************************************01280000
012900 1000-ACCUMULATE-ENTRY.                                           01290000
013000     PERFORM 1100-COUNT-REQUEST          THRU 1100-EXIT.          01300000
013100     PERFORM 1200-TRACK-UNIQUE-IP        THRU 1200-EXIT.          01310000
013200     PERFORM 1300-TALLY-RESOURCE         THRU 1300-EXIT.          01320000
013300     PERFORM 1400-TALLY-STATUS           THRU 1400-EXIT.          01330000
013400     PERFORM 1500-TALLY-METHOD           THRU 1500-EXIT.          01340000
013500     PERFORM 1600-ACCUMULATE-RESP-SIZE   THRU 1600-EXIT.          01350000
013600 1000-EXIT.                                                       01360000
013700     EXIT.                                                        01370000
013800                                                                  01380000
013900 1100-COUNT-REQUEST.                                              01390000
014000     ADD 1                        TO ST-TOTAL-REQUESTS.           01400000
014100 1100-EXIT.                                                       01410000
014200     EXIT.                                                        01420000
014300                                                                  01430000
014400*****************************************************************01440000
014500* LINEAR SEARCH OF THE UNIQUE-IP TABLE.  NEW ADDRESS AND ROOM    *01450000
014600* LEFT -> ADD A ROW AND BUMP THE DISTINCT-IP COUNTER.            *01460000
014700*****************************************************************01470000
014800 1200-TRACK-UNIQUE-IP.                                            01480000
014900     MOVE 'N'                     TO WS-FOUND-SW.                 01490000
015000     PERFORM VARYING WS-IP-IX FROM 1 BY 1                         01500000
015100             UNTIL WS-IP-IX GREATER THAN WS-IP-USED              01510000
015200         IF  WS-IP-ADDRESS(WS-IP-IX) EQUAL LE-REMOTE-ADDR         01520000
015300             MOVE 'Y'             TO WS-FOUND-SW                  01530000
015400             SET WS-IP-IX         TO WS-IP-USED.                  01540000
015500                                                                  01550000
015600     IF  NOT WS-ROW-FOUND                                         01560000
015700     AND WS-IP-USED LESS THAN WS-IP-MAX                           01570000
015800         ADD 1                    TO WS-IP-USED                   01580000
015900         MOVE LE-REMOTE-ADDR      TO WS-IP-ADDRESS(WS-IP-USED)    01590000
016000         ADD 1                    TO ST-UNIQUE-IP-COUNT.          01600000
016100 1200-EXIT.                                                       01610000
016200     EXIT.                                                        01620000
016300                                                                  01630000
016400*****************************************************************01640000
016500* INSERT-OR-INCREMENT INTO THE RESOURCE FREQUENCY TABLE.         *01650000
016600*****************************************************************01660000
016700 1300-TALLY-RESOURCE.                                             01670000
016800     MOVE 'N'                     TO WS-FOUND-SW.                 01680000
016900     PERFORM VARYING ST-RESOURCE-IX FROM 1 BY 1                   01690000
017000             UNTIL ST-RESOURCE-IX GREATER THAN ST-RESOURCE-USED   01700000
017100         IF  ST-RESOURCE-NAME(ST-RESOURCE-IX)                     01710000
017200                 EQUAL LE-REQUEST-RESOURCE                        01720000
017300             ADD 1 TO ST-RESOURCE-COUNT(ST-RESOURCE-IX)           01730000
017400             MOVE 'Y'             TO WS-FOUND-SW                  01740000
017500             SET ST-RESOURCE-IX   TO ST-RESOURCE-USED.            01750000
017600                                                                  01760000
017700     IF  NOT WS-ROW-FOUND                                         01770000
017800     AND ST-RESOURCE-USED LESS THAN ST-RESOURCE-MAX               01780000
017900         ADD 1                    TO ST-RESOURCE-USED             01790000
018000         MOVE LE-REQUEST-RESOURCE                                 01800000
018100                 TO ST-RESOURCE-NAME(ST-RESOURCE-USED)            01810000
018200         MOVE 1                                                   01820000
018300                 TO ST-RESOURCE-COUNT(ST-RESOURCE-USED).          01830000
018400 1300-EXIT.                                                       01840000
018500     EXIT.                                                        01850000
018600                                                                  01860000
018700*****************************************************************01870000
018800* INSERT-OR-INCREMENT INTO THE STATUS-CODE FREQUENCY TABLE.      *01880000
018900*****************************************************************01890000
019000 1400-TALLY-STATUS.                                               01900000
019100     MOVE 'N'                     TO WS-FOUND-SW.                 01910000
019200     PERFORM VARYING ST-STATUS-IX FROM 1 BY 1                     01920000
019300             UNTIL ST-STATUS-IX GREATER THAN ST-STATUS-USED       01930000
019400         IF  ST-STATUS-CODE(ST-STATUS-IX) EQUAL LE-STATUS         01940000
019500             ADD 1 TO ST-STATUS-COUNT(ST-STATUS-IX)               01950000
019600             MOVE 'Y'             TO WS-FOUND-SW                  01960000
019700             SET ST-STATUS-IX     TO ST-STATUS-USED.              01970000
019800                                                                  01980000
019900     IF  NOT WS-ROW-FOUND                                         01990000
020000     AND ST-STATUS-USED LESS THAN ST-STATUS-MAX                   02000000
020100         ADD 1                    TO ST-STATUS-USED               02010000
020200         MOVE LE-STATUS                                          02020000
020201                 TO ST-STATUS-CODE(ST-STATUS-USED)                02020100
020300         MOVE 1                                                   02030000
020400                 TO ST-STATUS-COUNT(ST-STATUS-USED).              02040000
020500 1400-EXIT.                                                       02050000
020600     EXIT.                                                        02060000
020700                                                                  02070000
020800*****************************************************************02080000
020900* INSERT-OR-INCREMENT INTO THE HTTP-METHOD FREQUENCY TABLE.      *02090000
021000*****************************************************************02100000
021100 1500-TALLY-METHOD.                                               02110000
021200     MOVE 'N'                     TO WS-FOUND-SW.                 02120000
021300     PERFORM VARYING ST-METHOD-IX FROM 1 BY 1                     02130000
021400             UNTIL ST-METHOD-IX GREATER THAN ST-METHOD-USED       02140000
021500         IF  ST-METHOD-NAME(ST-METHOD-IX)                         02150000
021600                 EQUAL LE-REQUEST-METHOD                          02160000
021700             ADD 1 TO ST-METHOD-COUNT(ST-METHOD-IX)               02170000
021800             MOVE 'Y'             TO WS-FOUND-SW                  02180000
021900             SET ST-METHOD-IX     TO ST-METHOD-USED.              02190000
022000                                                                  02200000
022100     IF  NOT WS-ROW-FOUND                                         02210000
022200     AND ST-METHOD-USED LESS THAN ST-METHOD-MAX                   02220000
022300         ADD 1                    TO ST-METHOD-USED               02230000
022400         MOVE LE-REQUEST-METHOD                                   02240000
022500                 TO ST-METHOD-NAME(ST-METHOD-USED)                02250000
022600         MOVE 1                                                   02260000
022700                 TO ST-METHOD-COUNT(ST-METHOD-USED).              02270000
022800 1500-EXIT.                                                       02280000
022900     EXIT.                                                        02290000
023000                                                                  02300000
023100*****************************************************************02310000
023200* ADD THIS ENTRY'S BODY_BYTES_SENT INTO THE RUNNING SUM AND,     *02320000
023300* ROOM PERMITTING, INTO THE PERCENTILE SAMPLE.                   *02330000
023400*****************************************************************02340000
023500 1600-ACCUMULATE-RESP-SIZE.                                       02350000
023600     ADD LE-BODY-BYTES-SENT       TO ST-RESPONSE-SIZE-SUM.        02360000
023700     IF  WS-SAMPLE-USED LESS THAN WS-SAMPLE-MAX                   02370000
023800         ADD 1                    TO WS-SAMPLE-USED               02380000
023900         MOVE LE-BODY-BYTES-SENT                                  02390000
024000                 TO WS-SAMPLE-BYTES(WS-SAMPLE-USED).              02400000
024100 1600-EXIT.                                                       02410000
024200     EXIT.                                                        02420000
024300                                                                  02430000
024400*****************************************************************02440000
024500* END-OF-RUN COMPUTATIONS.                                       *02450000
024600*****************************************************************02460000
024700 2000-FINALIZE-STATISTICS.                                        02470000
024800     PERFORM 2100-COMPUTE-AVERAGE        THRU 2100-EXIT.          02480000
024900     PERFORM 2200-SORT-RESPONSE-SAMPLE   THRU 2200-EXIT.          02490000
025000     PERFORM 2300-COMPUTE-PERCENTILE-95  THRU 2300-EXIT.          02500000
025100 2000-EXIT.                                                       02510000
025200     EXIT.                                                        02520000
025300                                                                  02530000
025400*****************************************************************02540000
025500* AVERAGE RESPONSE SIZE, ROUNDED, ZERO WHEN THERE WERE NO        *02550000
025600* REQUESTS TO AVERAGE.                                           *02560000
025700*****************************************************************02570000
025800 2100-COMPUTE-AVERAGE.                                            02580000
025900     IF  ST-TOTAL-REQUESTS EQUAL ZEROES                           02590000
026000         MOVE ZEROES              TO ST-AVERAGE-RESP-SIZE         02600000
026100     ELSE                                                         02610000
026200         DIVIDE ST-RESPONSE-SIZE-SUM BY ST-TOTAL-REQUESTS        02620000
026300             GIVING ST-AVERAGE-RESP-SIZE ROUNDED.                 02630000
026400 2100-EXIT.                                                       02640000
026500     EXIT.                                                        02650000
026600                                                                  02660000
026700*****************************************************************02670000
026800* INSERTION SORT OF THE RESPONSE-SIZE SAMPLE, ASCENDING.  SAME   *02680000
026900* SHOP IDIOM USED ELSEWHERE FOR SMALL-TO-MEDIUM IN-MEMORY SORTS  *02690000
027000* WHEN A DASD SORT STEP ISN'T WORTH THE JCL.                     *02700000
027100*****************************************************************02710000
027200 2200-SORT-RESPONSE-SAMPLE.                                       02720000
027300     PERFORM VARYING WS-SORT-IX FROM 2 BY 1                       02730000
027400             UNTIL WS-SORT-IX GREATER THAN WS-SAMPLE-USED         02740000
027500         MOVE WS-SAMPLE-BYTES(WS-SORT-IX) TO WS-SORT-TEMP         02750000
027600         MOVE WS-SORT-IX          TO WS-SORT-JX                   02760000
027700         PERFORM 2250-SHIFT-RIGHT THRU 2250-EXIT                  02770000
027800             WITH TEST BEFORE                                     02780000
027900             UNTIL WS-SORT-JX LESS THAN 2                         02790000
028000             OR WS-SAMPLE-BYTES(WS-SORT-JX - 1)                   02800000
028100                     NOT GREATER THAN WS-SORT-TEMP                02810000
028200         MOVE WS-SORT-TEMP        TO WS-SAMPLE-BYTES(WS-SORT-JX). 02820000
028300 2200-EXIT.                                                       02830000
028400     EXIT.                                                        02840000
028500                                                                  02850000
028600 2250-SHIFT-RIGHT.                                                02860000
028700     MOVE WS-SAMPLE-BYTES(WS-SORT-JX - 1)                         02870000
028800             TO WS-SAMPLE-BYTES(WS-SORT-JX).                      02880000
028900     SUBTRACT 1                   FROM WS-SORT-JX.                02890000
029000 2250-EXIT.                                                       02900000
029100     EXIT.                                                        02910000
029200                                                                  02920000
029300*****************************************************************02930000
029400* 95TH PERCENTILE BY LINEAR INTERPOLATION BETWEEN THE TWO        *02940000
029500* CLOSEST RANKS OF THE SORTED SAMPLE (0 = MIN, 100 = MAX).       *02950000
029600*****************************************************************02960000
029700 2300-COMPUTE-PERCENTILE-95.                                      02970000
029800     IF  WS-SAMPLE-USED EQUAL ZEROES                              02980000
029900         MOVE ZEROES              TO ST-PERCENTILE-95-RESP        02990000
030000         GO TO 2300-EXIT.                                         03000000
030100                                                                  03010000
030200     IF  WS-SAMPLE-USED EQUAL 1                                   03020000
030300         MOVE WS-SAMPLE-BYTES(1)  TO ST-PERCENTILE-95-RESP        03030000
030400         GO TO 2300-EXIT.                                         03040000
030500                                                                  03050000
030600     COMPUTE WS-RANK-NUM = 95 * (WS-SAMPLE-USED - 1).             03060000
030700     DIVIDE WS-RANK-NUM BY 100 GIVING WS-RANK-LOW                 03070000
030800             REMAINDER WS-RANK-REM.                               03080000
030900                                                                  03090000
031000     MOVE WS-SAMPLE-BYTES(WS-RANK-LOW + 1) TO WS-VAL-LOW.         03100000
031100                                                                  03110000
031200     IF  WS-RANK-REM EQUAL ZEROES                                 03120000
031300     OR  WS-RANK-LOW + 2 GREATER THAN WS-SAMPLE-USED              03130000
031400         MOVE WS-VAL-LOW          TO ST-PERCENTILE-95-RESP        03140000
031500     ELSE                                                         03150000
031600         MOVE WS-SAMPLE-BYTES(WS-RANK-LOW + 2) TO WS-VAL-HIGH     03160000
031700         COMPUTE WS-VAL-DIFF = WS-VAL-HIGH - WS-VAL-LOW           03170000
031800         COMPUTE WS-INTERP-ADD =                                  03180000
031900                 (WS-VAL-DIFF * WS-RANK-REM) / 100                03190000
032000         COMPUTE ST-PERCENTILE-95-RESP =                         03200000
032001                 WS-VAL-LOW + WS-INTERP-ADD.                      03200100
032100 2300-EXIT.                                                       03210000
032200     EXIT.                                                        03220000
