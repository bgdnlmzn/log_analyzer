000100 IDENTIFICATION DIVISION.                                        00010000
000200 PROGRAM-ID.  ZFAM803.                                           00020000
000300 AUTHOR.      R J FRERKING.                                      00030000
000400 INSTALLATION. WALMART DATA CENTER - BATCH SYSTEMS.              00040000
000500 DATE-WRITTEN. 04/11/2003.                                       00050000
000600 DATE-COMPILED.                                                  00060000
000700 SECURITY.    zFAM BATCH SUITE - INTERNAL USE ONLY.               00070000
000800*****************************************************************00080000
000900*                                                               *00090000
001000* zFAM803 - LOG ENTRY FILTER (LogFilter)                        *00100000
001100*                                                               *00110000
001200* CALLED TWICE PER KEPT RECORD BY ZFAM801 - ONCE TO APPLY THE   *00120000
001300* FROM/TO DATE RANGE, ONCE TO APPLY THE OPTIONAL FIELD/VALUE    *00130000
001400* FILTER.  WHICH CHECK RUNS IS SELECTED BY THE MODE FLAG:       *00140000
001500*   'D' - CHECK LE-DATE-PARTS AGAINST PR-FROM/TO-DATE-TEXT      *00150000
001600*   'F' - CHECK THE PR-FILTER-FIELD COLUMN FOR PR-FILTER-VALUE  *00160000
001700* AS A SUBSTRING                                                *00170000
001800* THE RANGE CHECK IS INCLUSIVE ON BOTH ENDS.  A BLANK FROM OR   *00180000
001900* TO MEANS THAT END OF THE RANGE IS OPEN.                       *00190000
002000*                                                               *00200000
002100* CHANGE LOG                                                    *00210000
002200* ---------- -------- --------------------------------------   *00220000
002300* DATE       PROGRMR  DESCRIPTION                              *00230000
002400* ---------- -------- --------------------------------------   *00240000
002500* 04/11/2003 RJF      ORIGINAL PROGRAM - REQ 8801-07.          *00250000
002600* 08/30/1999 RJF      Y2K REMEDIATION - DATE RANGE COMPARE IS  *00260000
002700*                     ALREADY DONE ON THE FULL 4-DIGIT YEAR    *00270000
002800*                     VIA LE-DATE-COMPARE, NO CHANGE NEEDED -  *00280000
002900*                     LOGGED FOR THE Y2K AUDIT FILE PER MEMO   *00290000
003000*                     FROM IS DEPT DTD 07/01/1999.             *00300000
003100* 02/14/2004 RJF      REQ 8801-16 FIELD-VALUE MATCH CHANGED    *00310000
003200*                     FROM EQUAL-COMPARE TO SUBSTRING SCAN -   *00320000
003300*                     ANALYSTS WANT PARTIAL RESOURCE MATCHES.  *00330000
003400* 09/18/2007 DWH      REQ 8801-17 CORRECTED TRIMMED-LENGTH     *00340000
003500*                     SCAN SO EMBEDDED SPACES IN HTTP_USER_    *00350000
003600*                     AGENT NO LONGER TRUNCATE THE COMPARE.    *00360000
003700*****************************************************************00370000
003800 ENVIRONMENT DIVISION.                                           00380000
003900 CONFIGURATION SECTION.                                          00390000
004000 SPECIAL-NAMES.                                                  00400000
004100     C01 IS TOP-OF-FORM.                                         00410000
004200 DATA DIVISION.                                                  00420000
004300 WORKING-STORAGE SECTION.                                        00430000
004400*****************************************************************00440000
004500* FROM/TO DATE WORK AREAS - THE CONTROL-CARD TEXT IS YYYY-MM-DD,*00450000
004600* BROKEN DOWN AND RE-ASSEMBLED AS AN 8-DIGIT NUMERIC FOR A      *00460000
004700* STRAIGHT COMPARE AGAINST LE-DATE-COMPARE.                     *00470000
004800*****************************************************************00480000
004900 01  WS-FROM-DATE-TEXT       PIC X(10) VALUE SPACES.              00490000
005000 01  WS-FROM-BREAKDOWN REDEFINES WS-FROM-DATE-TEXT.               00500000
005100     02  WS-FROM-YYYY-X      PIC X(04).                          00510000
005200     02  FILLER              PIC X(01).                          00520000
005300     02  WS-FROM-MM-X        PIC X(02).                          00530000
005400     02  FILLER              PIC X(01).                          00540000
005500     02  WS-FROM-DD-X        PIC X(02).                          00550000
005600 01  WS-FROM-DATE-NUM.                                            00560000
005700     02  WS-FROM-YYYY-N      PIC 9(04) VALUE ZEROES.              00570000
005800     02  WS-FROM-MM-N        PIC 9(02) VALUE ZEROES.              00580000
005900     02  WS-FROM-DD-N        PIC 9(02) VALUE ZEROES.              00590000
005950     02  FILLER              PIC X(01) VALUE SPACES.              00595000
006000 01  WS-FROM-COMPARE REDEFINES WS-FROM-DATE-NUM PIC 9(08).        00600000
006100                                                                  00610000
006200 01  WS-TO-DATE-TEXT         PIC X(10) VALUE SPACES.              00620000
006300 01  WS-TO-BREAKDOWN REDEFINES WS-TO-DATE-TEXT.                   00630000
006400     02  WS-TO-YYYY-X        PIC X(04).                          00640000
006500     02  FILLER              PIC X(01).                          00650000
006600     02  WS-TO-MM-X          PIC X(02).                          00660000
006700     02  FILLER              PIC X(01).                          00670000
006800     02  WS-TO-DD-X          PIC X(02).                          00680000
006900 01  WS-TO-DATE-NUM.                                              00690000
007000     02  WS-TO-YYYY-N        PIC 9(04) VALUE ZEROES.              00700000
007100     02  WS-TO-MM-N          PIC 9(02) VALUE ZEROES.              00710000
007200     02  WS-TO-DD-N          PIC 9(02) VALUE ZEROES.              00720000
007250     02  FILLER              PIC X(01) VALUE SPACES.              00725000
007300 01  WS-TO-COMPARE REDEFINES WS-TO-DATE-NUM PIC 9(08).            00730000
007400                                                                  00740000
007500*****************************************************************00750000
007600* FIELD-VALUE FILTER WORK AREAS.                                *00760000
007700*****************************************************************00770000
007800 01  WS-FIELD-VALUE          PIC X(256) VALUE SPACES.             00780000
007900 01  WS-FIELD-LEN            PIC S9(04) COMP VALUE ZEROES.        00790000
008000 01  WS-FILTER-LEN           PIC S9(04) COMP VALUE ZEROES.        00800000
008100 01  WS-SCAN-IX              PIC S9(04) COMP VALUE ZEROES.        00810000
008200 01  WS-TRY-POS              PIC S9(04) COMP VALUE ZEROES.        00820000
008300 01  WS-LAST-TRY-POS         PIC S9(04) COMP VALUE ZEROES.        00830000
008400 01  WS-FOUND-SW             PIC X(01) VALUE 'N'.                 00840000
008500     88  WS-SUBSTRING-FOUND          VALUE 'Y'.                   00850000
008600                                                                  00860000
009100 LINKAGE SECTION.                                                 00910000
009200 01  LK-MODE-FLAG            PIC X(01).                          00920000
009300 01  LK-FILTER-PASS-SW       PIC X(01).                          00930000
009400     88  LK-FILTER-PASSES            VALUE 'Y'.                   00940000
009450                                                                  00945000
009470     COPY ZFAMLEC.                                                00947000
009480                                                                  00948000
009490     COPY ZFAMPRM.                                                00949000
009500                                                                  00950000
009600 PROCEDURE DIVISION USING LK-MODE-FLAG, LK-FILTER-PASS-SW,       00960000
009700                          LE-LOG-ENTRY, PR-RUN-PARAMETER.        00970000
009800*****************************************************************00980000
009900* MAIN LINE - DISPATCH ON THE MODE FLAG SET BY ZFAM801.         *00990000
010000*****************************************************************01000000
010100 0000-MAIN.                                                       01010000
010200     MOVE 'Y'                     TO LK-FILTER-PASS-SW.           01020000
010300                                                                  01030000
010400     EVALUATE LK-MODE-FLAG                                        01040000
010500         WHEN 'D'                                                 01050000
010600             PERFORM 1000-CHECK-DATE-RANGE THRU 1000-EXIT         01060000
010700         WHEN 'F'                                                 01070000
010800             PERFORM 2000-CHECK-FIELD-VALUE THRU 2000-EXIT        01080000
010900     END-EVALUATE.                                                01090000
011000                                                                  01100000
011100     GOBACK.                                                      01110000
011200                                                                  01120000
011300*****************************************************************01130000
011400* DATE RANGE - AN OPEN (BLANK) END OF THE RANGE ALWAYS PASSES   *01140000
011500* ON THAT SIDE.                                                 *01150000
011600*****************************************************************01160000
011700 1000-CHECK-DATE-RANGE.                                           01170000
011800     IF  PR-FROM-DATE-TEXT NOT EQUAL SPACES                       01180000
011900         MOVE PR-FROM-DATE-TEXT   TO WS-FROM-DATE-TEXT            01190000
012000         MOVE WS-FROM-YYYY-X      TO WS-FROM-YYYY-N               01200000
012100         MOVE WS-FROM-MM-X        TO WS-FROM-MM-N                 01210000
012200         MOVE WS-FROM-DD-X        TO WS-FROM-DD-N                 01220000
012300         IF  LE-DATE-COMPARE LESS THAN WS-FROM-COMPARE            01230000
012400             MOVE 'N'             TO LK-FILTER-PASS-SW.           01240000
012500                                                                  01250000
012600     IF  PR-TO-DATE-TEXT NOT EQUAL SPACES                         01260000
012700         MOVE PR-TO-DATE-TEXT     TO WS-TO-DATE-TEXT              01270000
012800         MOVE WS-TO-YYYY-X        TO WS-TO-YYYY-N                 01280000
012900         MOVE WS-TO-MM-X          TO WS-TO-MM-N                   01290000
013000         MOVE WS-TO-DD-X          TO WS-TO-DD-N                   01300000
013100         IF  LE-DATE-COMPARE GREATER THAN WS-TO-COMPARE           01310000
013200             MOVE 'N'             TO LK-FILTER-PASS-SW.           01320000
013300 1000-EXIT.                                                       01330000
013400     EXIT.                                                        01340000
013500                                                                  01350000
013600*****************************************************************01360000
013700* FIELD/VALUE FILTER - PR-FILTER-FIELD WAS ALREADY VALIDATED    *01370000
013800* AND UPPER-CASED BY ZFAM800, SO THE EVALUATE BELOW ONLY HAS TO *01380000
013900* MATCH THE EIGHT KNOWN COLUMN NAMES.                           *01390000
014000*****************************************************************01400000
014100 2000-CHECK-FIELD-VALUE.                                          01410000
014200     IF  PR-FILTER-FIELD EQUAL SPACES                             01420000
014300         GO TO 2000-EXIT.                                         01430000
014400                                                                  01440000
014500     MOVE SPACES                  TO WS-FIELD-VALUE.              01450000
014600     EVALUATE PR-FILTER-FIELD                                     01460000
014700         WHEN 'REMOTE_ADDR'                                       01470000
014800             MOVE LE-REMOTE-ADDR      TO WS-FIELD-VALUE           01480000
014900         WHEN 'REMOTE_USER'                                       01490000
015000             MOVE LE-REMOTE-USER      TO WS-FIELD-VALUE           01500000
015100         WHEN 'TIME_LOCAL'                                        01510000
015200             MOVE LE-TIME-LOCAL       TO WS-FIELD-VALUE           01520000
015300         WHEN 'REQUEST'                                           01530000
015400             MOVE LE-REQUEST          TO WS-FIELD-VALUE           01540000
015500         WHEN 'STATUS'                                            01550000
015600             MOVE LE-STATUS-DISPLAY   TO WS-FIELD-VALUE           01560000
015700         WHEN 'BODY_BYTES_SENT'                                   01570000
015800             MOVE LE-BODY-BYTES-DISPLAY TO WS-FIELD-VALUE         01580000
015900         WHEN 'HTTP_REFERER'                                      01590000
016000             MOVE LE-HTTP-REFERER     TO WS-FIELD-VALUE           01600000
016100         WHEN 'HTTP_USER_AGENT'                                   01610000
016200             MOVE LE-HTTP-USER-AGENT  TO WS-FIELD-VALUE           01620000
016300         WHEN OTHER                                               01630000
016400             MOVE SPACES              TO WS-FIELD-VALUE           01640000
016500     END-EVALUATE.                                                01650000
016600                                                                  01660000
016700     PERFORM 2900-SCAN-FOR-SUBSTRING THRU 2900-EXIT.              01670000
016800                                                                  01680000
016900     IF  NOT WS-SUBSTRING-FOUND                                   01690000
017000         MOVE 'N'                 TO LK-FILTER-PASS-SW.           01700000
017100 2000-EXIT.                                                       01710000
017200     EXIT.                                                        01720000
017300                                                                  01730000
017400*****************************************************************01740000
017500* MANUAL SUBSTRING SCAN - NO INTRINSIC FUNCTIONS ON THIS SHOP'S *01750000
017600* COMPILER.  TRIMS BOTH OPERANDS BY A BACKWARD SCAN FOR THE     *01760000
017700* LAST NON-BLANK CHARACTER (A FORWARD SCAN WOULD STOP SHORT ON  *01770000
017800* AN EMBEDDED SPACE, WHICH BURNED US IN HTTP_USER_AGENT).       *01780000
017900*****************************************************************01790000
018000 2900-SCAN-FOR-SUBSTRING.                                         01800000
018100     MOVE 'N'                     TO WS-FOUND-SW.                 01810000
018200     MOVE 256                     TO WS-FIELD-LEN.                01820000
018300     PERFORM VARYING WS-SCAN-IX FROM 256 BY -1                    01830000
018400             UNTIL WS-SCAN-IX LESS THAN 1                         01840000
018500             OR    WS-FIELD-VALUE(WS-SCAN-IX:1) NOT EQUAL SPACE   01850000
018600         MOVE WS-SCAN-IX          TO WS-FIELD-LEN                 01860000
018700         SUBTRACT 1               FROM WS-FIELD-LEN.              01870000
018800                                                                  01880000
018900     MOVE 80                      TO WS-FILTER-LEN.               01890000
019000     PERFORM VARYING WS-SCAN-IX FROM 80 BY -1                     01900000
019100             UNTIL WS-SCAN-IX LESS THAN 1                         01910000
019200             OR    PR-FILTER-VALUE(WS-SCAN-IX:1) NOT EQUAL SPACE  01920000
019300         MOVE WS-SCAN-IX          TO WS-FILTER-LEN                01930000
019400         SUBTRACT 1               FROM WS-FILTER-LEN.             01940000
019500                                                                  01950000
019600     IF  WS-FILTER-LEN GREATER THAN ZEROES                        01960000
019700     AND WS-FILTER-LEN NOT GREATER THAN WS-FIELD-LEN              01970000
019800         COMPUTE WS-LAST-TRY-POS = WS-FIELD-LEN - WS-FILTER-LEN   01980000
019900                                   + 1                            01990000
020000         PERFORM VARYING WS-TRY-POS FROM 1 BY 1                   02000000
020100                 UNTIL WS-TRY-POS GREATER THAN WS-LAST-TRY-POS    02010000
020200             IF  WS-FIELD-VALUE(WS-TRY-POS:WS-FILTER-LEN)         02020000
020300                     EQUAL PR-FILTER-VALUE(1:WS-FILTER-LEN)       02030000
020400                 MOVE 'Y'         TO WS-FOUND-SW                  02040000
020500                 MOVE WS-LAST-TRY-POS TO WS-TRY-POS.              02050000
020600 2900-EXIT.                                                       02060000
020700     EXIT.                                                        02070000
