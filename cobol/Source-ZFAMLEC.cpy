000100******************************************************************00010500
000200* zFAM LOG-ENTRY  record definition.                             *00010600
000300*                                                                *00010700
000400* One parsed and normalized detail record from a web server      *00010800
000500* access log line.  Built by ZFAM802 (LogParser) field by field  *00010900
000600* as each raw line is scanned; consumed by ZFAM803 (LogFilter)   *00011000
000700* and ZFAM804 (LogStatisticsCollector).  Not a file record - this*00011100
000800* copybook is COPYd into WORKING-STORAGE/LINKAGE only.           *00011200
000900*                                                                *00011300
001000* 2003-04-11  RJF  REQ 8801-04  Original layout for the traffic  *00011400
001100*                  digest project.                               *00011500
001200* 2011-09-02  RJF  REQ 8801-19  Added LE-DATE-COMPARE redefine   *00011600
001300*                  so LogFilter can do a straight numeric        *00011700
001400*                  compare instead of comparing three fields.    *00011800
001500******************************************************************00011900
001600 01  LE-LOG-ENTRY.                                                00012000
001700     02  LE-REMOTE-ADDR          PIC  X(45).                      00012100
001800     02  LE-REMOTE-USER          PIC  X(64).                      00012200
001900     02  LE-TIME-LOCAL           PIC  X(30).                      00012300
002000     02  LE-DATE-PARTS.                                           00012400
002100         03  LE-YYYY             PIC  9(4).                       00012500
002200         03  LE-MM               PIC  9(2).                       00012600
002300         03  LE-DD               PIC  9(2).                       00012700
002400     02  LE-DATE-COMPARE REDEFINES LE-DATE-PARTS                  00012800
002500                                 PIC  9(8).                       00012900
002600     02  LE-REQUEST              PIC  X(256).                     00013000
002700     02  LE-REQUEST-METHOD       PIC  X(10).                      00013100
002800     02  LE-REQUEST-RESOURCE     PIC  X(256).                     00013200
002900     02  LE-STATUS               PIC  9(3).                       00013300
003000     02  LE-STATUS-DISPLAY REDEFINES LE-STATUS                    00013400
003100                                 PIC  X(3).                       00013500
003200     02  LE-BODY-BYTES-SENT      PIC  9(10).                      00013600
003300     02  LE-BODY-BYTES-DISPLAY REDEFINES LE-BODY-BYTES-SENT       00013700
003400                                 PIC  X(10).                      00013800
003500     02  LE-HTTP-REFERER         PIC  X(256).                     00013900
003600     02  LE-HTTP-USER-AGENT      PIC  X(256).                     00014000
003700     02  LE-VALID-FLAG           PIC  X(1) VALUE 'N'.             00014100
003800         88  LE-VALID                      VALUE 'Y'.             00014200
003900         88  LE-INVALID                    VALUE 'N'.             00014300
004000     02  FILLER                  PIC  X(05) VALUE SPACES.         00014400
