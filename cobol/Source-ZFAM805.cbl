000100 IDENTIFICATION DIVISION.                                        00010000
000200 PROGRAM-ID.  ZFAM805.                                           00020000
000300 AUTHOR.      R J FRERKING.                                      00030000
000400 INSTALLATION. WALMART DATA CENTER - BATCH SYSTEMS.              00040000
000500 DATE-WRITTEN. 04/16/2003.                                       00050000
000600 DATE-COMPILED.                                                  00060000
000700 SECURITY.    zFAM BATCH SUITE - INTERNAL USE ONLY.               00070000
000800*****************************************************************00080000
000900*                                                               *00090000
001000* zFAM805 - MARKDOWN REPORT WRITER (MarkdownReporter)           *00100000
001100*                                                               *00110000
001200* CALLED ONCE FROM ZFAM801 AFTER THE STATISTICS RECORD IS       *00120000
001300* FINALIZED.  WRITES THE FOUR-SECTION TRAFFIC DIGEST TO ZFAMRPT *00130000
001400* AS A GITHUB-STYLE MARKDOWN TABLE DOCUMENT - GENERAL           *00140000
001500* INFORMATION, REQUESTED RESOURCES, RESPONSE CODES, REQUEST     *00150000
001600* METHODS, IN THAT ORDER.  THE THREE TOP-N SECTIONS SHARE ONE   *00160000
001700* RANKING PARAGRAPH (7000) THAT WORKS AGAINST A COMMON WORK     *00170000
001800* TABLE - EACH SECTION LOADS ITS OWN STATISTICS TABLE INTO THAT *00180000
001900* COMMON SHAPE BEFORE CALLING IT, SO ONE SELECTION ROUTINE      *00190000
002000* SERVES ALL THREE FREQUENCY TABLES.                            *00200000
002100*                                                               *00210000
002200* ZFAM806 IS THIS PROGRAM'S TWIN FOR THE ASCIIDOC FORMAT - KEEP *00220000
002300* THE TWO IN STEP WHEN ONE CHANGES.                             *00230000
002400*                                                               *00240000
002500* CHANGE LOG                                                    *00250000
002600* ---------- -------- --------------------------------------   *00260000
002700* DATE       PROGRMR  DESCRIPTION                              *00270000
002800* ---------- -------- --------------------------------------   *00280000
002900* 04/16/2003 RJF      ORIGINAL PROGRAM - REQ 8801-04.          *00290000
003000* 08/30/1999 RJF      Y2K REMEDIATION - DATES ARE PRINTED AS   *00300000
003100*                     THE TEXT ALREADY CARRIED IN PR-RUN-      *00310000
003200*                     PARAMETER, NO INTERNAL DATE MATH IN THIS *00320000
003300*                     PROGRAM - LOGGED FOR THE Y2K AUDIT FILE  *00330000
003400*                     PER MEMO FROM IS DEPT DTD 07/01/1999.    *00340000
003500* 11/12/2003 RJF      REQ 8801-12 RESOURCE/FILTER VALUE TEXT   *00350000
003600*                     WAS GETTING TRUNCATED AT THE FIRST       *00360000
003700*                     EMBEDDED BLANK - SWITCHED TO THE SAME    *00370000
003800*                     TRAILING-BLANK TRIM ZFAM803 USES INSTEAD *00380000
003900*                     OF UNSTRING DELIMITED BY SPACE.          *00390000
004000* 04/09/2011 DWH      REQ 8801-21 SEPARATED THE RANK-TABLE     *00400000
004100*                     LOAD FROM THE SELECTION LOGIC SO ONE     *00410000
004200*                     COPY OF 7000/7100 COULD SERVE ALL THREE  *00420000
004300*                     TOP-3 SECTIONS - THIS WAS THREE ALMOST-  *00430000
004400*                     IDENTICAL SORT ROUTINES BEFORE.          *00440000
004500*****************************************************************00450000
004600 ENVIRONMENT DIVISION.                                           00460000
004700 CONFIGURATION SECTION.                                          00470000
004800 SPECIAL-NAMES.                                                  00480000
004900     C01 IS TOP-OF-FORM.                                         00490000
005000 INPUT-OUTPUT SECTION.                                           00500000
005100 FILE-CONTROL.                                                   00510000
005200     SELECT REPORT-FILE        ASSIGN TO ZFAMRPT                 00520000
005300            ORGANIZATION LINE SEQUENTIAL                         00530000
005400            FILE STATUS IS WS-RPT-STATUS.                        00540000
005500 DATA DIVISION.                                                  00550000
005600 FILE SECTION.                                                   00560000
005700 FD  REPORT-FILE                                                 00570000
005800     RECORDING MODE IS F.                                        00580000
005900 01  REPORT-RECORD.                                              00590000
006000     02  RL-TEXT             PIC X(290).                         00600000
006100     02  FILLER              PIC X(05) VALUE SPACES.             00610000
006200                                                                 00620000
006300 WORKING-STORAGE SECTION.                                        00630000
006400*****************************************************************00640000
006500* FILE STATUS.                                                  *00650000
006600*****************************************************************00660000
006700 01  WS-FILE-SWITCHES.                                           00670000
006800     02  WS-RPT-STATUS       PIC X(02) VALUE SPACES.             00680000
006900     02  FILLER              PIC X(08) VALUE SPACES.             00690000
007000                                                                 00700000
007100*****************************************************************00710000
007200* GENERAL PRINT-LINE BUILD AREA - EVERY SECTION STRINGS INTO    *00720000
007300* THIS BEFORE THE WRITE.                                        *00730000
007400*****************************************************************00740000
007500 01  WS-LINE-OUT.                                                00750000
007600     02  WS-LINE-TEXT        PIC X(290) VALUE SPACES.            00760000
007700     02  FILLER              PIC X(05)  VALUE SPACES.            00770000
007800                                                                 00780000
007900 01  WS-EDIT-FIELDS.                                             00790000
008000     02  WS-COUNT-EDIT       PIC ZZZ,ZZZ,ZZ9.                    00800000
008100     02  WS-BIGNUM-EDIT      PIC Z,ZZZ,ZZZ,ZZ9.                  00810000
008200     02  FILLER              PIC X(10)  VALUE SPACES.            00820000
008300                                                                 00830000
008400*****************************************************************00840000
008500* GENERIC TRAILING-BLANK TRIM, SAME TECHNIQUE AS ZFAM803'S      *00850000
008600* 2900-SCAN-FOR-SUBSTRING - SCAN BACKWARD FROM THE FULL 256-    *00860000
008700* BYTE WORK AREA SO A FIELD SHORTER THAN 256 BYTES (ALREADY     *00870000
008800* SPACE-PADDED BY ITS OWN PICTURE) TRIMS CORRECTLY TOO.  A      *00880000
008900* FIELD THAT TRIMS TO NOTHING PRINTS AS A DASH.                 *00890000
009000*****************************************************************00900000
009100 01  WS-TRIM-FIELDS.                                             00910000
009200     02  WS-TRIM-FIELD       PIC X(256) VALUE SPACES.            00920000
009300     02  WS-TRIM-LENGTH      PIC S9(04) COMP VALUE ZEROES.       00930000
009400     02  WS-DISPLAY-LENGTH   PIC S9(04) COMP VALUE ZEROES.       00940000
009500     02  WS-SCAN-IX          PIC S9(04) COMP VALUE ZEROES.       00950000
009600     02  FILLER              PIC X(10)  VALUE SPACES.            00960000
009700                                                                 00970000
009800*****************************************************************00980000
009900* COMMON RANKING WORK TABLE - LOADED FROM WHICHEVER STATISTICS  *00990000
010000* FREQUENCY TABLE THE CURRENT SECTION IS REPORTING, THEN        *01000000
010100* 7000-RANK-TOP-THREE PICKS THE TOP 3 ROWS OUT OF IT.           *01010000
010200*****************************************************************01020000
010300 01  WS-LOAD-FIELDS.                                             01030000
010400     02  WS-LOAD-IX          PIC S9(04) COMP VALUE ZEROES.       01040000
010500     02  FILLER              PIC X(06)  VALUE SPACES.            01050000
010600 01  WS-RANK-TABLE-CTL.                                          01060000
010700     02  WS-RANK-USED        PIC 9(04) COMP VALUE ZEROES.        01070000
010800     02  FILLER              PIC X(06) VALUE SPACES.             01080000
010900 01  WS-RANK-TABLE.                                              01090000
011000     02  WS-RANK-ENTRY       OCCURS 2000 TIMES                   01100000
011100                             INDEXED BY WS-RANK-IX.              01110000
011200         03  WS-RANK-KEY     PIC X(256).                         01120000
011210         03  WS-RANK-KEY-CODE REDEFINES WS-RANK-KEY               01121000
011220                                 PIC X(03).                       01122000
011300         03  WS-RANK-COUNT   PIC 9(09) COMP.                     01130000
011400         03  WS-RANK-PICKED-SW PIC X(01).                        01140000
011500             88  WS-RANK-PICKED     VALUE 'Y'.                   01150000
011600     02  FILLER              PIC X(05) VALUE SPACES.             01160000
011700                                                                 01170000
011800 01  WS-TOP-THREE.                                               01180000
011900     02  WS-TOP-USED         PIC 9(04) COMP VALUE ZEROES.        01190000
012000     02  WS-TOP-ENTRY        OCCURS 3 TIMES.                     01200000
012100         03  WS-TOP-KEY      PIC X(256).                         01210000
012110         03  WS-TOP-KEY-CODE REDEFINES WS-TOP-KEY                 01211000
012120                                 PIC X(03).                       01212000
012200         03  WS-TOP-COUNT    PIC 9(09) COMP.                     01220000
012300     02  WS-BEST-IX          PIC S9(04) COMP VALUE ZEROES.       01230000
012400     02  WS-TOP-IX           PIC S9(04) COMP VALUE ZEROES.       01240000
012500     02  FILLER              PIC X(05) VALUE SPACES.             01250000
012600                                                                 01260000
012700*****************************************************************01270000
012800* STATUS-NAME LOOKUP WORK FIELDS - SEE 2900.                    *01280000
012900*****************************************************************01290000
013000 01  WS-STATUS-LOOKUP.                                           01300000
013100     02  WS-LOOKUP-CODE      PIC X(03) VALUE SPACES.             01310000
013110     02  WS-LOOKUP-CODE-NUM  REDEFINES WS-LOOKUP-CODE             01311000
013120                             PIC 9(03).                          01312000
013200     02  WS-STATUS-NAME-OUT  PIC X(24) VALUE SPACES.             01320000
013300     02  WS-STATUS-FOUND-SW  PIC X(01) VALUE 'N'.                01330000
013400         88  WS-STATUS-FOUND         VALUE 'Y'.                  01340000
013500     02  FILLER              PIC X(10) VALUE SPACES.             01350000
013600                                                                 01360000
013700     COPY ZFAMHST.                                               01370000
013800                                                                 01380000
013900 LINKAGE SECTION.                                                01390000
014000     COPY ZFAMSTC.                                               01400000
014100                                                                 01410000
014200     COPY ZFAMPRM.                                               01420000
014300                                                                 01430000
014400 PROCEDURE DIVISION USING ST-STATISTICS, PR-RUN-PARAMETER.       01440000
014500*****************************************************************01450000
014600* MAIN LINE.                                                    *01460000
014700*****************************************************************01470000
014800 0000-MAIN.                                                      01480000
014900     OPEN OUTPUT REPORT-FILE.                                    01490000
015000     IF  WS-RPT-STATUS NOT EQUAL '00'                            01500000
015100         DISPLAY 'ZFAM805 UNABLE TO OPEN ZFAMRPT - STATUS '      01510000
015200                 WS-RPT-STATUS                                   01520000
015300     ELSE                                                        01530000
015400         PERFORM 3000-BUILD-GENERAL-INFO   THRU 3000-EXIT        01540000
015500         PERFORM 4000-BUILD-RESOURCE-SECT  THRU 4000-EXIT        01550000
015600         PERFORM 5000-BUILD-STATUS-SECT    THRU 5000-EXIT        01560000
015700         PERFORM 6000-BUILD-METHOD-SECT    THRU 6000-EXIT        01570000
015800         CLOSE REPORT-FILE.                                      01580000
015900                                                                 01590000
016000     GOBACK.                                                     01600000
016100                                                                 01610000
016200*****************************************************************01620000
016300* WRITE THE CURRENT CONTENTS OF WS-LINE-OUT TO ZFAMRPT.         *01630000
016400*****************************************************************01640000
016500 1000-WRITE-LITERAL-LINE.                                        01650000
016600     WRITE REPORT-RECORD FROM WS-LINE-OUT.                       01660000
016700 1000-EXIT.                                                      01670000
016800     EXIT.                                                       01680000
016900                                                                 01690000
017000*****************************************************************01700000
017100* SECTION 1 - GENERAL INFORMATION - NINE METRIC/VALUE ROWS.     *01710000
017200*****************************************************************01720000
017300 3000-BUILD-GENERAL-INFO.                                        01730000
017400     MOVE SPACES              TO WS-LINE-OUT.                    01740000
017500     STRING '## General Information' DELIMITED BY SIZE           01750000
017600         INTO WS-LINE-TEXT.                                      01760000
017700     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             01770000
017800                                                                 01780000
017900     MOVE SPACES              TO WS-LINE-OUT.                    01790000
018000     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             01800000
018100                                                                 01810000
018200     MOVE SPACES              TO WS-LINE-OUT.                    01820000
018300     STRING '| Metric | Value |' DELIMITED BY SIZE                01830000
018400         INTO WS-LINE-TEXT.                                      01840000
018500     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             01850000
018600                                                                 01860000
018700     MOVE SPACES              TO WS-LINE-OUT.                    01870000
018800     STRING '| --- | --- |' DELIMITED BY SIZE                    01880000
018900         INTO WS-LINE-TEXT.                                      01890000
019000     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             01900000
019100                                                                 01910000
019200     MOVE PR-PATH              TO WS-TRIM-FIELD.                 01920000
019300     PERFORM 8000-TRIM-FIELD   THRU 8000-EXIT.                   01930000
019400     MOVE SPACES               TO WS-LINE-OUT.                   01940000
019500     STRING '| File(s) | ' DELIMITED BY SIZE                     01950000
019600            WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH) DELIMITED BY SIZE 01960000
019700            ' |' DELIMITED BY SIZE                               01970000
019800         INTO WS-LINE-TEXT.                                      01980000
019900     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             01990000
020000                                                                 02000000
020100     MOVE PR-FROM-DATE-TEXT    TO WS-TRIM-FIELD.                 02010000
020200     PERFORM 8000-TRIM-FIELD   THRU 8000-EXIT.                   02020000
020300     MOVE SPACES               TO WS-LINE-OUT.                   02030000
020400     STRING '| Start date | ' DELIMITED BY SIZE                  02040000
020500            WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH) DELIMITED BY SIZE 02050000
020600            ' |' DELIMITED BY SIZE                               02060000
020700         INTO WS-LINE-TEXT.                                      02070000
020800     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02080000
020900                                                                 02090000
021000     MOVE PR-TO-DATE-TEXT      TO WS-TRIM-FIELD.                 02100000
021100     PERFORM 8000-TRIM-FIELD   THRU 8000-EXIT.                   02110000
021200     MOVE SPACES               TO WS-LINE-OUT.                   02120000
021300     STRING '| End date | ' DELIMITED BY SIZE                    02130000
021400            WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH) DELIMITED BY SIZE 02140000
021500            ' |' DELIMITED BY SIZE                               02150000
021600         INTO WS-LINE-TEXT.                                      02160000
021700     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02170000
021800                                                                 02180000
021900     MOVE PR-FILTER-FIELD      TO WS-TRIM-FIELD.                 02190000
022000     PERFORM 8000-TRIM-FIELD   THRU 8000-EXIT.                   02200000
022100     MOVE SPACES               TO WS-LINE-OUT.                   02210000
022200     STRING '| Filter field | ' DELIMITED BY SIZE                02220000
022300            WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH) DELIMITED BY SIZE 02230000
022400            ' |' DELIMITED BY SIZE                               02240000
022500         INTO WS-LINE-TEXT.                                      02250000
022600     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02260000
022700                                                                 02270000
022800     MOVE PR-FILTER-VALUE      TO WS-TRIM-FIELD.                 02280000
022900     PERFORM 8000-TRIM-FIELD   THRU 8000-EXIT.                   02290000
023000     MOVE SPACES               TO WS-LINE-OUT.                   02300000
023100     STRING '| Filter value | ' DELIMITED BY SIZE                02310000
023200            WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH) DELIMITED BY SIZE 02320000
023300            ' |' DELIMITED BY SIZE                               02330000
023400         INTO WS-LINE-TEXT.                                      02340000
023500     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02350000
023600                                                                 02360000
023700     MOVE ST-TOTAL-REQUESTS    TO WS-COUNT-EDIT.                 02370000
023800     MOVE SPACES               TO WS-LINE-OUT.                   02380000
023900     STRING '| Total request count | ' DELIMITED BY SIZE         02390000
024000            WS-COUNT-EDIT DELIMITED BY SIZE                      02400000
024100            ' |' DELIMITED BY SIZE                               02410000
024200         INTO WS-LINE-TEXT.                                      02420000
024300     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02430000
024400                                                                 02440000
024500     MOVE ST-UNIQUE-IP-COUNT   TO WS-COUNT-EDIT.                 02450000
024600     MOVE SPACES               TO WS-LINE-OUT.                   02460000
024700     STRING '| Unique IP count | ' DELIMITED BY SIZE             02470000
024800            WS-COUNT-EDIT DELIMITED BY SIZE                      02480000
024900            ' |' DELIMITED BY SIZE                               02490000
025000         INTO WS-LINE-TEXT.                                      02500000
025100     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02510000
025200                                                                 02520000
025300     MOVE ST-AVERAGE-RESP-SIZE TO WS-COUNT-EDIT.                 02530000
025400     MOVE SPACES               TO WS-LINE-OUT.                   02540000
025500     STRING '| Average response size (bytes) | ' DELIMITED       02550000
025600            BY SIZE                                              02560000
025700            WS-COUNT-EDIT DELIMITED BY SIZE                      02570000
025800            ' |' DELIMITED BY SIZE                               02580000
025900         INTO WS-LINE-TEXT.                                      02590000
026000     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02600000
026100                                                                 02610000
026200     MOVE ST-PERCENTILE-95-RESP TO WS-BIGNUM-EDIT.               02620000
026300     MOVE SPACES               TO WS-LINE-OUT.                   02630000
026400     STRING '| 95th percentile response size (bytes) | '         02640000
026500            DELIMITED BY SIZE                                    02650000
026600            WS-BIGNUM-EDIT DELIMITED BY SIZE                     02660000
026700            ' |' DELIMITED BY SIZE                               02670000
026800         INTO WS-LINE-TEXT.                                      02680000
026900     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02690000
027000 3000-EXIT.                                                      02700000
027100     EXIT.                                                       02710000
027200                                                                 02720000
027300*****************************************************************02730000
027400* SECTION 2 - REQUESTED RESOURCES, TOP 3 BY COUNT.              *02740000
027500*****************************************************************02750000
027600 4000-BUILD-RESOURCE-SECT.                                       02760000
027700     MOVE SPACES               TO WS-LINE-OUT.                   02770000
027800     STRING '## Requested Resources' DELIMITED BY SIZE           02780000
027900         INTO WS-LINE-TEXT.                                      02790000
028000     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02800000
028100                                                                 02810000
028200     MOVE SPACES               TO WS-LINE-OUT.                   02820000
028300     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02830000
028400                                                                 02840000
028500     MOVE SPACES               TO WS-LINE-OUT.                   02850000
028600     STRING '| Resource | Count |' DELIMITED BY SIZE             02860000
028700         INTO WS-LINE-TEXT.                                      02870000
028800     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02880000
028900                                                                 02890000
029000     MOVE SPACES               TO WS-LINE-OUT.                   02900000
029100     STRING '| --- | --- |' DELIMITED BY SIZE                    02910000
029200         INTO WS-LINE-TEXT.                                      02920000
029300     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02930000
029400                                                                 02940000
029500     PERFORM 4050-LOAD-RESOURCE-RANK THRU 4050-EXIT.             02950000
029600     PERFORM 7000-RANK-TOP-THREE     THRU 7000-EXIT.             02960000
029700                                                                 02970000
029800     PERFORM VARYING WS-TOP-IX FROM 1 BY 1                       02980000
029900             UNTIL WS-TOP-IX GREATER THAN WS-TOP-USED             02990000
030000         MOVE WS-TOP-KEY(WS-TOP-IX)  TO WS-TRIM-FIELD             03000000
030100         PERFORM 8000-TRIM-FIELD  THRU 8000-EXIT                  03010000
030200         MOVE WS-TOP-COUNT(WS-TOP-IX) TO WS-COUNT-EDIT            03020000
030300         MOVE SPACES              TO WS-LINE-OUT                  03030000
030400         STRING '| ' DELIMITED BY SIZE                           03040000
030500                WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH)                03050000
030600                    DELIMITED BY SIZE                             03060000
030700                ' | ' DELIMITED BY SIZE                          03070000
030800                WS-COUNT-EDIT DELIMITED BY SIZE                   03080000
030900                ' |' DELIMITED BY SIZE                            03090000
031000             INTO WS-LINE-TEXT                                    03100000
031100         PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.          03110000
031200 4000-EXIT.                                                       03120000
031300     EXIT.                                                        03130000
031400                                                                  03140000
031500*****************************************************************03150000
031600* LOAD THE COMMON RANK TABLE FROM ST-RESOURCE-TABLE.             *03160000
031700*****************************************************************03170000
031800 4050-LOAD-RESOURCE-RANK.                                         03180000
031900     MOVE ST-RESOURCE-USED     TO WS-RANK-USED.                   03190000
032000     PERFORM VARYING WS-LOAD-IX FROM 1 BY 1                       03200000
032100             UNTIL WS-LOAD-IX GREATER THAN ST-RESOURCE-USED       03210000
032200         MOVE ST-RESOURCE-NAME(WS-LOAD-IX)                       03220000
032300                 TO WS-RANK-KEY(WS-LOAD-IX)                       03230000
032400         MOVE ST-RESOURCE-COUNT(WS-LOAD-IX)                      03240000
032500                 TO WS-RANK-COUNT(WS-LOAD-IX).                    03250000
032600 4050-EXIT.                                                       03260000
032700     EXIT.                                                        03270000
032800                                                                  03280000
032900*****************************************************************03290000
033000* SECTION 3 - RESPONSE CODES, TOP 3 BY COUNT.                   *03300000
033100*****************************************************************03310000
033200 5000-BUILD-STATUS-SECT.                                          03320000
033300     MOVE SPACES               TO WS-LINE-OUT.                    03330000
033400     STRING '## Response Codes' DELIMITED BY SIZE                03340000
033500         INTO WS-LINE-TEXT.                                       03350000
033600     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.              03360000
033700                                                                  03370000
033800     MOVE SPACES               TO WS-LINE-OUT.                    03380000
033900     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.              03390000
034000                                                                  03400000
034100     MOVE SPACES               TO WS-LINE-OUT.                    03410000
034200     STRING '| Code | Name | Count |' DELIMITED BY SIZE          03420000
034300         INTO WS-LINE-TEXT.                                       03430000
034400     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.              03440000
034500                                                                  03450000
034600     MOVE SPACES               TO WS-LINE-OUT.                    03460000
034700     STRING '| --- | --- | --- |' DELIMITED BY SIZE              03470000
034800         INTO WS-LINE-TEXT.                                       03480000
034900     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.              03490000
035000                                                                  03500000
035100     PERFORM 5050-LOAD-STATUS-RANK   THRU 5050-EXIT.              03510000
035200     PERFORM 7000-RANK-TOP-THREE     THRU 7000-EXIT.              03520000
035300                                                                  03530000
035400     PERFORM VARYING WS-TOP-IX FROM 1 BY 1                        03540000
035500             UNTIL WS-TOP-IX GREATER THAN WS-TOP-USED             03550000
035600         MOVE WS-TOP-KEY-CODE(WS-TOP-IX) TO WS-LOOKUP-CODE        03560000
035700         PERFORM 2900-LOOKUP-STATUS-NAME THRU 2900-EXIT           03570000
035800         MOVE WS-TOP-COUNT(WS-TOP-IX)    TO WS-COUNT-EDIT         03580000
035900         MOVE SPACES                     TO WS-LINE-OUT           03590000
036000         STRING '| ' DELIMITED BY SIZE                            03600000
036100                WS-LOOKUP-CODE DELIMITED BY SIZE                  03610000
036200                ' | ' DELIMITED BY SIZE                          03620000
036300                WS-STATUS-NAME-OUT DELIMITED BY SIZE              03630000
036400                ' | ' DELIMITED BY SIZE                          03640000
036500                WS-COUNT-EDIT DELIMITED BY SIZE                   03650000
036600                ' |' DELIMITED BY SIZE                            03660000
036700             INTO WS-LINE-TEXT                                    03670000
036800         PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.          03680000
036900 5000-EXIT.                                                       03690000
037000     EXIT.                                                        03700000
037100                                                                  03710000
037200*****************************************************************03720000
037300* LOAD THE COMMON RANK TABLE FROM ST-STATUS-TABLE.               *03730000
037400*****************************************************************03740000
037500 5050-LOAD-STATUS-RANK.                                           03750000
037600     MOVE ST-STATUS-USED       TO WS-RANK-USED.                   03760000
037700     PERFORM VARYING WS-LOAD-IX FROM 1 BY 1                       03770000
037800             UNTIL WS-LOAD-IX GREATER THAN ST-STATUS-USED         03780000
037900         MOVE SPACES              TO WS-RANK-KEY(WS-LOAD-IX)      03790000
038000         MOVE ST-STATUS-CODE(WS-LOAD-IX)                         03800000
038100                 TO WS-RANK-KEY-CODE(WS-LOAD-IX)                  03810000
038200         MOVE ST-STATUS-COUNT(WS-LOAD-IX)                        03820000
038300                 TO WS-RANK-COUNT(WS-LOAD-IX).                    03830000
038400 5050-EXIT.                                                       03840000
038500     EXIT.                                                        03850000
038600                                                                  03860000
038700*****************************************************************03870000
038800* SECTION 4 - REQUEST METHODS, TOP 3 BY COUNT.                  *03880000
038900*****************************************************************03890000
039000 6000-BUILD-METHOD-SECT.                                          03900000
039100     MOVE SPACES               TO WS-LINE-OUT.                    03910000
039200     STRING '## Request Methods' DELIMITED BY SIZE                03920000
039300         INTO WS-LINE-TEXT.                                       03930000
039400     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.              03940000
039500                                                                  03950000
039600     MOVE SPACES               TO WS-LINE-OUT.                    03960000
039700     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.              03970000
039800                                                                  03980000
039900     MOVE SPACES               TO WS-LINE-OUT.                    03990000
040000     STRING '| Method | Count |' DELIMITED BY SIZE               04000000
040100         INTO WS-LINE-TEXT.                                       04010000
040200     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.              04020000
040300                                                                  04030000
040400     MOVE SPACES               TO WS-LINE-OUT.                    04040000
040500     STRING '| --- | --- |' DELIMITED BY SIZE                    04050000
040600         INTO WS-LINE-TEXT.                                       04060000
040700     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.              04070000
040800                                                                  04080000
040900     PERFORM 6050-LOAD-METHOD-RANK   THRU 6050-EXIT.              04090000
041000     PERFORM 7000-RANK-TOP-THREE     THRU 7000-EXIT.              04100000
041100                                                                  04110000
041200     PERFORM VARYING WS-TOP-IX FROM 1 BY 1                        04120000
041300             UNTIL WS-TOP-IX GREATER THAN WS-TOP-USED             04130000
041400         MOVE WS-TOP-KEY(WS-TOP-IX)  TO WS-TRIM-FIELD             04140000
041500         PERFORM 8000-TRIM-FIELD  THRU 8000-EXIT                  04150000
041600         MOVE WS-TOP-COUNT(WS-TOP-IX) TO WS-COUNT-EDIT            04160000
041700         MOVE SPACES              TO WS-LINE-OUT                  04170000
041800         STRING '| ' DELIMITED BY SIZE                           04180000
041900                WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH)                04190000
042000                    DELIMITED BY SIZE                             04200000
042100                ' | ' DELIMITED BY SIZE                          04210000
042200                WS-COUNT-EDIT DELIMITED BY SIZE                   04220000
042300                ' |' DELIMITED BY SIZE                            04230000
042400             INTO WS-LINE-TEXT                                    04240000
042500         PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.          04250000
042600 6000-EXIT.                                                       04260000
042700     EXIT.                                                        04270000
042800                                                                  04280000
042900*****************************************************************04290000
043000* LOAD THE COMMON RANK TABLE FROM ST-METHOD-TABLE.               *04300000
043100*****************************************************************04310000
043200 6050-LOAD-METHOD-RANK.                                           04320000
043300     MOVE ST-METHOD-USED       TO WS-RANK-USED.                   04330000
043400     PERFORM VARYING WS-LOAD-IX FROM 1 BY 1                       04340000
043500             UNTIL WS-LOAD-IX GREATER THAN ST-METHOD-USED         04350000
043600         MOVE SPACES              TO WS-RANK-KEY(WS-LOAD-IX)      04360000
043700         MOVE ST-METHOD-NAME(WS-LOAD-IX)                         04370000
043800                 TO WS-RANK-KEY(WS-LOAD-IX)(1:10)                 04380000
043900         MOVE ST-METHOD-COUNT(WS-LOAD-IX)                        04390000
044000                 TO WS-RANK-COUNT(WS-LOAD-IX).                    04400000
044100 6050-EXIT.                                                       04410000
044200     EXIT.                                                        04420000
044300                                                                  04430000
044400*****************************************************************04440000
044500* SELECT THE TOP 3 UNPICKED ROWS OF WS-RANK-TABLE, DESCENDING BY*04450000
044600* COUNT, ASCENDING KEY AS THE TIE-BREAK, INTO WS-TOP-THREE.     *04460000
044700*****************************************************************04470000
044800 7000-RANK-TOP-THREE.                                             04480000
044900     MOVE ZEROES               TO WS-TOP-USED.                    04490000
045000     PERFORM VARYING WS-RANK-IX FROM 1 BY 1                       04500000
045100             UNTIL WS-RANK-IX GREATER THAN WS-RANK-USED           04510000
045200         MOVE 'N' TO WS-RANK-PICKED-SW(WS-RANK-IX).               04520000
045300                                                                  04530000
045400     PERFORM 7100-PICK-ONE-WINNER THRU 7100-EXIT 3 TIMES.         04540000
045500 7000-EXIT.                                                       04550000
045600     EXIT.                                                        04560000
045700                                                                  04570000
045800*****************************************************************04580000
045900* FIND THE HIGHEST-COUNT UNPICKED ROW (SMALLEST KEY BREAKS A    *04590000
046000* TIE) AND MOVE IT TO THE NEXT WS-TOP-ENTRY SLOT.  DOES NOTHING *04600000
046100* IF EVERY ROW IS ALREADY PICKED (FEWER THAN 3 DISTINCT VALUES).*04610000
046200*****************************************************************04620000
046300 7100-PICK-ONE-WINNER.                                            04630000
046400     MOVE ZEROES               TO WS-BEST-IX.                     04640000
046500     PERFORM VARYING WS-RANK-IX FROM 1 BY 1                       04650000
046600             UNTIL WS-RANK-IX GREATER THAN WS-RANK-USED           04660000
046700         IF  NOT WS-RANK-PICKED(WS-RANK-IX)                       04670000
046800             IF  WS-BEST-IX EQUAL ZEROES                          04680000
046900                 SET WS-BEST-IX TO WS-RANK-IX                     04690000
047000             ELSE                                                 04700000
047100                 IF  WS-RANK-COUNT(WS-RANK-IX)                    04710000
047200                         GREATER THAN WS-RANK-COUNT(WS-BEST-IX)   04720000
047300                     SET WS-BEST-IX TO WS-RANK-IX                 04730000
047400                 ELSE                                             04740000
047500                     IF  WS-RANK-COUNT(WS-RANK-IX)                04750000
047600                             EQUAL WS-RANK-COUNT(WS-BEST-IX)      04760000
047700                     AND WS-RANK-KEY(WS-RANK-IX)                  04770000
047800                             LESS THAN WS-RANK-KEY(WS-BEST-IX)    04780000
047900                         SET WS-BEST-IX TO WS-RANK-IX.            04790000
048000                                                                  04800000
048100     IF  WS-BEST-IX GREATER THAN ZEROES                           04810000
048200         ADD 1                 TO WS-TOP-USED                     04820000
048300         MOVE WS-RANK-KEY(WS-BEST-IX)                            04830000
048400                 TO WS-TOP-KEY(WS-TOP-USED)                       04840000
048500         MOVE WS-RANK-COUNT(WS-BEST-IX)                          04850000
048600                 TO WS-TOP-COUNT(WS-TOP-USED)                     04860000
048700         MOVE 'Y'              TO WS-RANK-PICKED-SW(WS-BEST-IX).  04870000
048800 7100-EXIT.                                                       04880000
048900     EXIT.                                                        04890000
049000                                                                  04900000
049100*****************************************************************04910000
049200* LOOK UP A 3-DIGIT STATUS CODE'S REASON PHRASE IN HS-STATUS-   *04920000
049300* TABLE.  UNKNOWN CODES DISPLAY AS "unknown" PER THE REPORTING  *04930000
049400* BUSINESS RULE.                                                *04940000
049500*****************************************************************04950000
049600 2900-LOOKUP-STATUS-NAME.                                         04960000
049700     MOVE 'N'                  TO WS-STATUS-FOUND-SW.             04970000
049800     MOVE SPACES               TO WS-STATUS-NAME-OUT.             04980000
049810     IF  WS-LOOKUP-CODE-NUM NOT NUMERIC                           04981000
049820         MOVE 'unknown'        TO WS-STATUS-NAME-OUT              04982000
049830         GO TO 2900-EXIT.                                         04983000
049900     PERFORM VARYING HS-IX FROM 1 BY 1                            04990000
050000             UNTIL HS-IX GREATER THAN 20                          05000000
050100         IF  HS-CODE(HS-IX) EQUAL WS-LOOKUP-CODE                  05010000
050200             MOVE HS-DESCRIPTION(HS-IX) TO WS-STATUS-NAME-OUT     05020000
050300             MOVE 'Y'          TO WS-STATUS-FOUND-SW              05030000
050400             SET HS-IX         TO 20.                             05040000
050500                                                                  05050000
050600     IF  NOT WS-STATUS-FOUND                                      05060000
050700         MOVE 'unknown'        TO WS-STATUS-NAME-OUT.             05070000
050800 2900-EXIT.                                                       05080000
050900     EXIT.                                                        05090000
051000                                                                  05100000
051100*****************************************************************05110000
051200* TRAILING-BLANK TRIM OF WS-TRIM-FIELD.  A FIELD THAT IS ALL    *05120000
051300* BLANKS COMES BACK AS A SINGLE DASH SO THE REPORT CELL IS      *05130000
051400* NEVER EMPTY.                                                  *05140000
051500*****************************************************************05150000
051600 8000-TRIM-FIELD.                                                 05160000
051700     MOVE 256                  TO WS-TRIM-LENGTH.                 05170000
051800     PERFORM VARYING WS-SCAN-IX FROM 256 BY -1                    05180000
051900             UNTIL WS-SCAN-IX LESS THAN 1                         05190000
052000             OR    WS-TRIM-FIELD(WS-SCAN-IX:1) NOT EQUAL SPACE    05200000
052100         MOVE WS-SCAN-IX       TO WS-TRIM-LENGTH                  05210000
052200         SUBTRACT 1            FROM WS-TRIM-LENGTH.               05220000
052300                                                                  05230000
052400     IF  WS-TRIM-LENGTH EQUAL ZEROES                              05240000
052500         MOVE '-'              TO WS-TRIM-FIELD(1:1)             05250000
052600         MOVE 1                TO WS-DISPLAY-LENGTH               05260000
052700     ELSE                                                         05270000
052800         MOVE WS-TRIM-LENGTH   TO WS-DISPLAY-LENGTH.              05280000
052900 8000-EXIT.                                                       05290000
053000     EXIT.                                                        05300000
