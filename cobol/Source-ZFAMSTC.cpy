000100******************************************************************00020500
000200* zFAM STATISTICS  record definition.                            *00020600
000300*                                                                *00020700
000400* End-of-run control totals and frequency breakdowns for one     *00020800
000500* traffic digest run.  Accumulated by ZFAM804                    *00020900
000600* (LogStatisticsCollector) and read back by ZFAM805/ZFAM806      *00021000
000700* (the Markdown and AsciiDoc report builders).  Not a file       *00021100
000800* record - COPYd into WORKING-STORAGE/LINKAGE only.              *00021200
000900*                                                                *00021300
001000* The three frequency tables hold every DISTINCT value seen      *00021400
001100* during the run, not just the top 3 - the report builders rank  *00021500
001200* them down to the top 3 at report time.  Table sizes below are  *00021600
001300* shop-standard "big enough" bounds for a nightly digest; a run  *00021700
001400* that would overflow one silently stops adding NEW distinct     *00021800
001500* values to that table (existing rows keep incrementing).        *00021900
001600*                                                                *00022000
001700* 2003-04-14  RJF  REQ 8801-04  Original layout.                 *00022100
001800* 2003-11-06  RJF  REQ 8801-11  Raised ST-RESOURCE-TABLE from 500*00022200
001900*                  to 2000 rows - digest of the storefront logs  *00022300
002000*                  was overflowing on Black Friday volume.       *00022400
002100******************************************************************00022500
002200 01  ST-STATISTICS.                                               00022600
002300     02  ST-TOTAL-REQUESTS       PIC 9(9)  COMP.                  00022700
002400     02  ST-UNIQUE-IP-COUNT      PIC 9(9)  COMP.                  00022800
002500     02  ST-RESPONSE-SIZE-SUM    PIC 9(15) COMP-3.                00022900
002600     02  ST-AVERAGE-RESP-SIZE    PIC 9(9)  COMP.                  00023000
002700     02  ST-PERCENTILE-95-RESP   PIC 9(10) COMP.                  00023100
002800     02  ST-LOG-FILE-NAMES       PIC X(500).                      00023200
002900*                                                                 00023300
003000     02  ST-RESOURCE-TABLE-CTL.                                   00023400
003100         03  ST-RESOURCE-USED    PIC 9(4)  COMP VALUE ZEROES.     00023500
003200         03  ST-RESOURCE-MAX     PIC 9(4)  COMP VALUE 2000.       00023600
003300     02  ST-RESOURCE-TABLE.                                       00023700
003400         03  ST-RESOURCE-ENTRY   OCCURS 2000 TIMES                00023800
003500                                 INDEXED BY ST-RESOURCE-IX.       00023900
003600             04  ST-RESOURCE-NAME  PIC X(256).                    00024000
003700             04  ST-RESOURCE-COUNT PIC 9(9) COMP.                 00024100
003800*                                                                 00024200
003900     02  ST-STATUS-TABLE-CTL.                                     00024300
004000         03  ST-STATUS-USED      PIC 9(4)  COMP VALUE ZEROES.     00024400
004100         03  ST-STATUS-MAX       PIC 9(4)  COMP VALUE 100.        00024500
004200     02  ST-STATUS-TABLE.                                         00024600
004300         03  ST-STATUS-ENTRY     OCCURS 100 TIMES                 00024700
004400                                 INDEXED BY ST-STATUS-IX.         00024800
004500             04  ST-STATUS-CODE    PIC 9(3).                      00024900
004600             04  ST-STATUS-COUNT   PIC 9(9) COMP.                 00025000
004700*                                                                 00025100
004800     02  ST-METHOD-TABLE-CTL.                                     00025200
004900         03  ST-METHOD-USED      PIC 9(4)  COMP VALUE ZEROES.     00025300
005000         03  ST-METHOD-MAX       PIC 9(4)  COMP VALUE 20.        00025400
005100     02  ST-METHOD-TABLE.                                         00025500
005200         03  ST-METHOD-ENTRY     OCCURS 20 TIMES                  00025600
005300                                 INDEXED BY ST-METHOD-IX.         00025700
005400             04  ST-METHOD-NAME    PIC X(10).                     00025800
005500             04  ST-METHOD-COUNT   PIC 9(9) COMP.                 00025900
005600     02  FILLER                  PIC X(20) VALUE SPACES.          00026000
