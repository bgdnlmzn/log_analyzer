000100 IDENTIFICATION DIVISION.                                        00010000
000200 PROGRAM-ID.  ZFAM806.                                           00020000
000300 AUTHOR.      D W HORNER.                                        00030000
000400 INSTALLATION. WALMART DATA CENTER - BATCH SYSTEMS.              00040000
000500 DATE-WRITTEN. 04/16/2003.                                       00050000
000600 DATE-COMPILED.                                                  00060000
000700 SECURITY.    zFAM BATCH SUITE - INTERNAL USE ONLY.               00070000
000800*****************************************************************00080000
000900*                                                               *00090000
001000* zFAM806 - ASCIIDOC REPORT WRITER (ADocReporter)               *00100000
001100*                                                               *00110000
001200* CALLED ONCE FROM ZFAM801 AFTER THE STATISTICS RECORD IS       *00120000
001300* FINALIZED, IN PLACE OF ZFAM805, WHEN THE RUN PARAMETER CARD   *00130000
001400* ASKED FOR FORMAT=ADOC.  WRITES THE SAME FOUR-SECTION TRAFFIC  *00140000
001500* DIGEST AS ZFAM805 TO ZFAMRPT, ONLY IN ASCIIDOC TABLE SYNTAX   *00150000
001600* INSTEAD OF MARKDOWN PIPE TABLES - GENERAL INFORMATION,        *00160000
001700* REQUESTED RESOURCES, RESPONSE CODES, REQUEST METHODS, IN THAT *00170000
001800* ORDER.  THE THREE TOP-N SECTIONS SHARE ONE RANKING PARAGRAPH  *00180000
001900* (7000) THAT WORKS AGAINST A COMMON WORK TABLE - EACH SECTION  *00190000
002000* LOADS ITS OWN STATISTICS TABLE INTO THAT COMMON SHAPE BEFORE  *00200000
002100* CALLING IT, SO ONE SELECTION ROUTINE SERVES ALL THREE         *00210000
002200* FREQUENCY TABLES.                                             *00220000
002300*                                                               *00230000
002400* ZFAM805 IS THIS PROGRAM'S TWIN FOR THE MARKDOWN FORMAT - KEEP *00240000
002500* THE TWO IN STEP WHEN ONE CHANGES.  DWH BUILT THIS ONE FROM    *00250000
002600* RJF'S ZFAM805 SOURCE WITH THE TABLE PUNCTUATION SWAPPED OVER, *00260000
002700* SO THE PARAGRAPH NUMBERING MATCHES ON PURPOSE.                *00270000
002800*                                                               *00280000
002900* CHANGE LOG                                                    *00290000
003000* ---------- -------- --------------------------------------   *00300000
003100* DATE       PROGRMR  DESCRIPTION                              *00310000
003200* ---------- -------- --------------------------------------   *00320000
003300* 04/16/2003 DWH      ORIGINAL PROGRAM - REQ 8801-05, BUILT     *00330000
003400*                     AS A COMPANION TO RJF'S ZFAM805 SO SITES  *00340000
003500*                     THAT PUBLISH TRAFFIC DIGESTS INTO THEIR   *00350000
003600*                     ASCIIDOC RUNBOOKS DON'T HAVE TO CONVERT   *00360000
003700*                     THE MARKDOWN OUTPUT BY HAND.              *00370000
003800* 08/30/1999 DWH      Y2K REMEDIATION - DATES ARE PRINTED AS   *00380000
003900*                     THE TEXT ALREADY CARRIED IN PR-RUN-      *00390000
004000*                     PARAMETER, NO INTERNAL DATE MATH IN THIS *00400000
004100*                     PROGRAM - LOGGED FOR THE Y2K AUDIT FILE  *00410000
004200*                     PER MEMO FROM IS DEPT DTD 07/01/1999.    *00420000
004300* 11/12/2003 RJF      REQ 8801-12 RESOURCE/FILTER VALUE TEXT   *00430000
004400*                     WAS GETTING TRUNCATED AT THE FIRST       *00440000
004500*                     EMBEDDED BLANK - SWITCHED TO THE SAME    *00450000
004600*                     TRAILING-BLANK TRIM ZFAM803 USES INSTEAD *00460000
004700*                     OF UNSTRING DELIMITED BY SPACE - CARRIED *00470000
004800*                     OVER FROM THE ZFAM805 FIX THE SAME DAY.  *00480000
004900* 04/09/2011 DWH      REQ 8801-21 SEPARATED THE RANK-TABLE     *00490000
005000*                     LOAD FROM THE SELECTION LOGIC SO ONE     *00500000
005100*                     COPY OF 7000/7100 COULD SERVE ALL THREE  *00510000
005200*                     TOP-3 SECTIONS - THIS WAS THREE ALMOST-  *00520000
005300*                     IDENTICAL SORT ROUTINES BEFORE.          *00530000
005400*****************************************************************00540000
005500 ENVIRONMENT DIVISION.                                           00550000
005600 CONFIGURATION SECTION.                                          00560000
005700 SPECIAL-NAMES.                                                  00570000
005800     C01 IS TOP-OF-FORM.                                         00580000
005900 INPUT-OUTPUT SECTION.                                           00590000
006000 FILE-CONTROL.                                                   00600000
006100     SELECT REPORT-FILE        ASSIGN TO ZFAMRPT                 00610000
006200            ORGANIZATION LINE SEQUENTIAL                         00620000
006300            FILE STATUS IS WS-RPT-STATUS.                        00630000
006400 DATA DIVISION.                                                  00640000
006500 FILE SECTION.                                                   00650000
006600 FD  REPORT-FILE                                                 00660000
006700     RECORDING MODE IS F.                                        00670000
006800 01  REPORT-RECORD.                                              00680000
006900     02  RL-TEXT             PIC X(290).                         00690000
007000     02  FILLER              PIC X(05) VALUE SPACES.             00700000
007100                                                                 00710000
007200 WORKING-STORAGE SECTION.                                        00720000
007300*****************************************************************00730000
007400* FILE STATUS.                                                  *00740000
007500*****************************************************************00750000
007600 01  WS-FILE-SWITCHES.                                           00760000
007700     02  WS-RPT-STATUS       PIC X(02) VALUE SPACES.             00770000
007800     02  FILLER              PIC X(08) VALUE SPACES.             00780000
007900                                                                 00790000
008000*****************************************************************00800000
008100* GENERAL PRINT-LINE BUILD AREA - EVERY SECTION STRINGS INTO    *00810000
008200* THIS BEFORE THE WRITE.                                        *00820000
008300*****************************************************************00830000
008400 01  WS-LINE-OUT.                                                00840000
008500     02  WS-LINE-TEXT        PIC X(290) VALUE SPACES.            00850000
008600     02  FILLER              PIC X(05)  VALUE SPACES.            00860000
008700                                                                 00870000
008800 01  WS-EDIT-FIELDS.                                             00880000
008900     02  WS-COUNT-EDIT       PIC ZZZ,ZZZ,ZZ9.                    00890000
009000     02  WS-BIGNUM-EDIT      PIC Z,ZZZ,ZZZ,ZZ9.                  00900000
009100     02  FILLER              PIC X(10)  VALUE SPACES.            00910000
009200                                                                 00920000
009300*****************************************************************00930000
009400* GENERIC TRAILING-BLANK TRIM, SAME TECHNIQUE AS ZFAM803'S      *00940000
009500* 2900-SCAN-FOR-SUBSTRING - SCAN BACKWARD FROM THE FULL 256-    *00950000
009600* BYTE WORK AREA SO A FIELD SHORTER THAN 256 BYTES (ALREADY     *00960000
009700* SPACE-PADDED BY ITS OWN PICTURE) TRIMS CORRECTLY TOO.  A      *00970000
009800* FIELD THAT TRIMS TO NOTHING PRINTS AS A DASH.                 *00980000
009900*****************************************************************00990000
010000 01  WS-TRIM-FIELDS.                                             01000000
010100     02  WS-TRIM-FIELD       PIC X(256) VALUE SPACES.            01010000
010200     02  WS-TRIM-LENGTH      PIC S9(04) COMP VALUE ZEROES.       01020000
010300     02  WS-DISPLAY-LENGTH   PIC S9(04) COMP VALUE ZEROES.       01030000
010400     02  WS-SCAN-IX          PIC S9(04) COMP VALUE ZEROES.       01040000
010500     02  FILLER              PIC X(10)  VALUE SPACES.            01050000
010600                                                                 01060000
010700*****************************************************************01070000
010800* COMMON RANKING WORK TABLE - LOADED FROM WHICHEVER STATISTICS  *01080000
010900* FREQUENCY TABLE THE CURRENT SECTION IS REPORTING, THEN        *01090000
011000* 7000-RANK-TOP-THREE PICKS THE TOP 3 ROWS OUT OF IT.           *01100000
011100*****************************************************************01110000
011200 01  WS-LOAD-FIELDS.                                             01120000
011300     02  WS-LOAD-IX          PIC S9(04) COMP VALUE ZEROES.       01130000
011400     02  FILLER              PIC X(06)  VALUE SPACES.            01140000
011500 01  WS-RANK-TABLE-CTL.                                          01150000
011600     02  WS-RANK-USED        PIC 9(04) COMP VALUE ZEROES.        01160000
011700     02  FILLER              PIC X(06) VALUE SPACES.             01170000
011800 01  WS-RANK-TABLE.                                              01180000
011900     02  WS-RANK-ENTRY       OCCURS 2000 TIMES                   01190000
012000                             INDEXED BY WS-RANK-IX.              01200000
012100         03  WS-RANK-KEY     PIC X(256).                         01210000
012110         03  WS-RANK-KEY-CODE REDEFINES WS-RANK-KEY               01211000
012120                                 PIC X(03).                       01212000
012200         03  WS-RANK-COUNT   PIC 9(09) COMP.                     01220000
012300         03  WS-RANK-PICKED-SW PIC X(01).                        01230000
012400             88  WS-RANK-PICKED     VALUE 'Y'.                   01240000
012500     02  FILLER              PIC X(05) VALUE SPACES.             01250000
012600                                                                 01260000
012700 01  WS-TOP-THREE.                                               01270000
012800     02  WS-TOP-USED         PIC 9(04) COMP VALUE ZEROES.        01280000
012900     02  WS-TOP-ENTRY        OCCURS 3 TIMES.                     01290000
013000         03  WS-TOP-KEY      PIC X(256).                         01300000
013010         03  WS-TOP-KEY-CODE REDEFINES WS-TOP-KEY                 01301000
013020                                 PIC X(03).                       01302000
013100         03  WS-TOP-COUNT    PIC 9(09) COMP.                     01310000
013200     02  WS-BEST-IX          PIC S9(04) COMP VALUE ZEROES.       01320000
013300     02  WS-TOP-IX           PIC S9(04) COMP VALUE ZEROES.       01330000
013400     02  FILLER              PIC X(05) VALUE SPACES.             01340000
013500                                                                 01350000
013600*****************************************************************01360000
013700* STATUS-NAME LOOKUP WORK FIELDS - SEE 2900.                    *01370000
013800*****************************************************************01380000
013900 01  WS-STATUS-LOOKUP.                                           01390000
014000     02  WS-LOOKUP-CODE      PIC X(03) VALUE SPACES.             01400000
014010     02  WS-LOOKUP-CODE-NUM  REDEFINES WS-LOOKUP-CODE             01401000
014020                             PIC 9(03).                          01402000
014100     02  WS-STATUS-NAME-OUT  PIC X(24) VALUE SPACES.             01410000
014200     02  WS-STATUS-FOUND-SW  PIC X(01) VALUE 'N'.                01420000
014300         88  WS-STATUS-FOUND         VALUE 'Y'.                  01430000
014400     02  FILLER              PIC X(10) VALUE SPACES.             01440000
014500                                                                 01450000
014600     COPY ZFAMHST.                                               01460000
014700                                                                 01470000
014800 LINKAGE SECTION.                                                01480000
014900     COPY ZFAMSTC.                                               01490000
015000                                                                 01500000
015100     COPY ZFAMPRM.                                               01510000
015200                                                                 01520000
015300 PROCEDURE DIVISION USING ST-STATISTICS, PR-RUN-PARAMETER.       01530000
015400*****************************************************************01540000
015500* MAIN LINE.                                                    *01550000
015600*****************************************************************01560000
015700 0000-MAIN.                                                      01570000
015800     OPEN OUTPUT REPORT-FILE.                                    01580000
015900     IF  WS-RPT-STATUS NOT EQUAL '00'                            01590000
016000         DISPLAY 'ZFAM806 UNABLE TO OPEN ZFAMRPT - STATUS '      01600000
016100                 WS-RPT-STATUS                                   01610000
016200     ELSE                                                        01620000
016300         PERFORM 3000-BUILD-GENERAL-INFO   THRU 3000-EXIT        01630000
016400         PERFORM 4000-BUILD-RESOURCE-SECT  THRU 4000-EXIT        01640000
016500         PERFORM 5000-BUILD-STATUS-SECT    THRU 5000-EXIT        01650000
016600         PERFORM 6000-BUILD-METHOD-SECT    THRU 6000-EXIT        01660000
016700         CLOSE REPORT-FILE.                                      01670000
016800                                                                 01680000
016900     GOBACK.                                                     01690000
017000                                                                 01700000
017100*****************************************************************01710000
017200* WRITE THE CURRENT CONTENTS OF WS-LINE-OUT TO ZFAMRPT.         *01720000
017300*****************************************************************01730000
017400 1000-WRITE-LITERAL-LINE.                                        01740000
017500     WRITE REPORT-RECORD FROM WS-LINE-OUT.                       01750000
017600 1000-EXIT.                                                      01760000
017700     EXIT.                                                       01770000
017800                                                                 01780000
017900*****************************************************************01790000
018000* SECTION 1 - GENERAL INFORMATION - NINE METRIC/VALUE ROWS.     *01800000
018100*****************************************************************01810000
018200 3000-BUILD-GENERAL-INFO.                                        01820000
018300     MOVE SPACES              TO WS-LINE-OUT.                    01830000
018400     STRING '== General Information' DELIMITED BY SIZE           01840000
018500         INTO WS-LINE-TEXT.                                      01850000
018600     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             01860000
018700                                                                 01870000
018800     MOVE SPACES              TO WS-LINE-OUT.                    01880000
018900     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             01890000
019000                                                                 01900000
019100     MOVE SPACES              TO WS-LINE-OUT.                    01910000
019200     STRING '|===' DELIMITED BY SIZE                             01920000
019300         INTO WS-LINE-TEXT.                                      01930000
019400     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             01940000
019500                                                                 01950000
019600     MOVE SPACES              TO WS-LINE-OUT.                    01960000
019700     STRING '|Metric |Value' DELIMITED BY SIZE                   01970000
019800         INTO WS-LINE-TEXT.                                      01980000
019900     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             01990000
020000                                                                 02000000
020100     MOVE PR-PATH              TO WS-TRIM-FIELD.                 02010000
020200     PERFORM 8000-TRIM-FIELD   THRU 8000-EXIT.                   02020000
020300     MOVE SPACES               TO WS-LINE-OUT.                   02030000
020400     STRING '|File(s) |' DELIMITED BY SIZE                       02040000
020500            WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH) DELIMITED BY SIZE 02050000
020600         INTO WS-LINE-TEXT.                                      02060000
020700     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02070000
020800                                                                 02080000
020900     MOVE PR-FROM-DATE-TEXT    TO WS-TRIM-FIELD.                 02090000
021000     PERFORM 8000-TRIM-FIELD   THRU 8000-EXIT.                   02100000
021100     MOVE SPACES               TO WS-LINE-OUT.                   02110000
021200     STRING '|Start date |' DELIMITED BY SIZE                    02120000
021300            WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH) DELIMITED BY SIZE 02130000
021400         INTO WS-LINE-TEXT.                                      02140000
021500     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02150000
021600                                                                 02160000
021700     MOVE PR-TO-DATE-TEXT      TO WS-TRIM-FIELD.                 02170000
021800     PERFORM 8000-TRIM-FIELD   THRU 8000-EXIT.                   02180000
021900     MOVE SPACES               TO WS-LINE-OUT.                   02190000
022000     STRING '|End date |' DELIMITED BY SIZE                      02200000
022100            WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH) DELIMITED BY SIZE 02210000
022200         INTO WS-LINE-TEXT.                                      02220000
022300     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02230000
022400                                                                 02240000
022500     MOVE PR-FILTER-FIELD      TO WS-TRIM-FIELD.                 02250000
022600     PERFORM 8000-TRIM-FIELD   THRU 8000-EXIT.                   02260000
022700     MOVE SPACES               TO WS-LINE-OUT.                   02270000
022800     STRING '|Filter field |' DELIMITED BY SIZE                  02280000
022900            WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH) DELIMITED BY SIZE 02290000
023000         INTO WS-LINE-TEXT.                                      02300000
023100     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02310000
023200                                                                 02320000
023300     MOVE PR-FILTER-VALUE      TO WS-TRIM-FIELD.                 02330000
023400     PERFORM 8000-TRIM-FIELD   THRU 8000-EXIT.                   02340000
023500     MOVE SPACES               TO WS-LINE-OUT.                   02350000
023600     STRING '|Filter value |' DELIMITED BY SIZE                  02360000
023700            WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH) DELIMITED BY SIZE 02370000
023800         INTO WS-LINE-TEXT.                                      02380000
023900     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02390000
024000                                                                 02400000
024100     MOVE ST-TOTAL-REQUESTS    TO WS-COUNT-EDIT.                 02410000
024200     MOVE SPACES               TO WS-LINE-OUT.                   02420000
024300     STRING '|Total request count |' DELIMITED BY SIZE           02430000
024400            WS-COUNT-EDIT DELIMITED BY SIZE                      02440000
024500         INTO WS-LINE-TEXT.                                      02450000
024600     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02460000
024700                                                                 02470000
024800     MOVE ST-UNIQUE-IP-COUNT   TO WS-COUNT-EDIT.                 02480000
024900     MOVE SPACES               TO WS-LINE-OUT.                   02490000
025000     STRING '|Unique IP count |' DELIMITED BY SIZE               02500000
025100            WS-COUNT-EDIT DELIMITED BY SIZE                      02510000
025200         INTO WS-LINE-TEXT.                                      02520000
025300     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02530000
025400                                                                 02540000
025500     MOVE ST-AVERAGE-RESP-SIZE TO WS-COUNT-EDIT.                 02550000
025600     MOVE SPACES               TO WS-LINE-OUT.                   02560000
025700     STRING '|Average response size (bytes) |' DELIMITED         02570000
025800            BY SIZE                                              02580000
025900            WS-COUNT-EDIT DELIMITED BY SIZE                      02590000
026000         INTO WS-LINE-TEXT.                                      02600000
026100     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02610000
026200                                                                 02620000
026300     MOVE ST-PERCENTILE-95-RESP TO WS-BIGNUM-EDIT.               02630000
026400     MOVE SPACES               TO WS-LINE-OUT.                   02640000
026500     STRING '|95th percentile response size (bytes) |'           02650000
026600            DELIMITED BY SIZE                                    02660000
026700            WS-BIGNUM-EDIT DELIMITED BY SIZE                     02670000
026800         INTO WS-LINE-TEXT.                                      02680000
026900     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02690000
027000                                                                 02700000
027100     MOVE SPACES              TO WS-LINE-OUT.                    02710000
027200     STRING '|===' DELIMITED BY SIZE                             02720000
027300         INTO WS-LINE-TEXT.                                      02730000
027400     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02740000
027500 3000-EXIT.                                                      02750000
027600     EXIT.                                                       02760000
027700                                                                 02770000
027800*****************************************************************02780000
027900* SECTION 2 - REQUESTED RESOURCES, TOP 3 BY COUNT.              *02790000
028000*****************************************************************02800000
028100 4000-BUILD-RESOURCE-SECT.                                       02810000
028200     MOVE SPACES               TO WS-LINE-OUT.                   02820000
028300     STRING '== Requested Resources' DELIMITED BY SIZE           02830000
028400         INTO WS-LINE-TEXT.                                      02840000
028500     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02850000
028600                                                                 02860000
028700     MOVE SPACES               TO WS-LINE-OUT.                   02870000
028800     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02880000
028900                                                                 02890000
029000     MOVE SPACES               TO WS-LINE-OUT.                   02900000
029100     STRING '|===' DELIMITED BY SIZE                             02910000
029200         INTO WS-LINE-TEXT.                                      02920000
029300     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02930000
029400                                                                 02940000
029500     MOVE SPACES               TO WS-LINE-OUT.                   02950000
029600     STRING '|Resource |Count' DELIMITED BY SIZE                 02960000
029700         INTO WS-LINE-TEXT.                                      02970000
029800     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             02980000
029900                                                                 02990000
030000     PERFORM 4050-LOAD-RESOURCE-RANK THRU 4050-EXIT.             03000000
030100     PERFORM 7000-RANK-TOP-THREE     THRU 7000-EXIT.             03010000
030200                                                                 03020000
030300     PERFORM VARYING WS-TOP-IX FROM 1 BY 1                       03030000
030400             UNTIL WS-TOP-IX GREATER THAN WS-TOP-USED            03040000
030500         MOVE WS-TOP-KEY(WS-TOP-IX)  TO WS-TRIM-FIELD            03050000
030600         PERFORM 8000-TRIM-FIELD  THRU 8000-EXIT                 03060000
030700         MOVE WS-TOP-COUNT(WS-TOP-IX) TO WS-COUNT-EDIT           03070000
030800         MOVE SPACES              TO WS-LINE-OUT                 03080000
030900         STRING '|' DELIMITED BY SIZE                            03090000
031000                WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH)               03100000
031100                    DELIMITED BY SIZE                            03110000
031200                ' |' DELIMITED BY SIZE                           03120000
031300                WS-COUNT-EDIT DELIMITED BY SIZE                  03130000
031400             INTO WS-LINE-TEXT                                   03140000
031500         PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.         03150000
031600                                                                 03160000
031700     MOVE SPACES              TO WS-LINE-OUT.                    03170000
031800     STRING '|===' DELIMITED BY SIZE                             03180000
031900         INTO WS-LINE-TEXT.                                      03190000
032000     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             03200000
032100 4000-EXIT.                                                      03210000
032200     EXIT.                                                       03220000
032300                                                                 03230000
032400*****************************************************************03240000
032500* LOAD THE COMMON RANK TABLE FROM ST-RESOURCE-TABLE.             *03250000
032600*****************************************************************03260000
032700 4050-LOAD-RESOURCE-RANK.                                        03270000
032800     MOVE ST-RESOURCE-USED     TO WS-RANK-USED.                  03280000
032900     PERFORM VARYING WS-LOAD-IX FROM 1 BY 1                      03290000
033000             UNTIL WS-LOAD-IX GREATER THAN ST-RESOURCE-USED      03300000
033100         MOVE ST-RESOURCE-NAME(WS-LOAD-IX)                       03310000
033200                 TO WS-RANK-KEY(WS-LOAD-IX)                      03320000
033300         MOVE ST-RESOURCE-COUNT(WS-LOAD-IX)                      03330000
033400                 TO WS-RANK-COUNT(WS-LOAD-IX).                   03340000
033500 4050-EXIT.                                                      03350000
033600     EXIT.                                                       03360000
033700                                                                 03370000
033800*****************************************************************03380000
033900* SECTION 3 - RESPONSE CODES, TOP 3 BY COUNT.                   *03390000
034000*****************************************************************03400000
034100 5000-BUILD-STATUS-SECT.                                         03410000
034200     MOVE SPACES               TO WS-LINE-OUT.                   03420000
034300     STRING '== Response Codes' DELIMITED BY SIZE                03430000
034400         INTO WS-LINE-TEXT.                                      03440000
034500     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             03450000
034600                                                                 03460000
034700     MOVE SPACES               TO WS-LINE-OUT.                   03470000
034800     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             03480000
034900                                                                 03490000
035000     MOVE SPACES               TO WS-LINE-OUT.                   03500000
035100     STRING '|===' DELIMITED BY SIZE                             03510000
035200         INTO WS-LINE-TEXT.                                      03520000
035300     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             03530000
035400                                                                 03540000
035500     MOVE SPACES               TO WS-LINE-OUT.                   03550000
035600     STRING '|Code |Name |Count' DELIMITED BY SIZE               03560000
035700         INTO WS-LINE-TEXT.                                      03570000
035800     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             03580000
035900                                                                 03590000
036000     PERFORM 5050-LOAD-STATUS-RANK   THRU 5050-EXIT.             03600000
036100     PERFORM 7000-RANK-TOP-THREE     THRU 7000-EXIT.             03610000
036200                                                                 03620000
036300     PERFORM VARYING WS-TOP-IX FROM 1 BY 1                       03630000
036400             UNTIL WS-TOP-IX GREATER THAN WS-TOP-USED            03640000
036500         MOVE WS-TOP-KEY-CODE(WS-TOP-IX) TO WS-LOOKUP-CODE       03650000
036600         PERFORM 2900-LOOKUP-STATUS-NAME THRU 2900-EXIT          03660000
036700         MOVE WS-TOP-COUNT(WS-TOP-IX)    TO WS-COUNT-EDIT        03670000
036800         MOVE SPACES                     TO WS-LINE-OUT          03680000
036900         STRING '|' DELIMITED BY SIZE                            03690000
037000                WS-LOOKUP-CODE DELIMITED BY SIZE                 03700000
037100                ' |' DELIMITED BY SIZE                           03710000
037200                WS-STATUS-NAME-OUT DELIMITED BY SIZE             03720000
037300                ' |' DELIMITED BY SIZE                           03730000
037400                WS-COUNT-EDIT DELIMITED BY SIZE                  03740000
037500             INTO WS-LINE-TEXT                                   03750000
037600         PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.         03760000
037700                                                                 03770000
037800     MOVE SPACES              TO WS-LINE-OUT.                    03780000
037900     STRING '|===' DELIMITED BY SIZE                             03790000
038000         INTO WS-LINE-TEXT.                                      03800000
038100     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             03810000
038200 5000-EXIT.                                                      03820000
038300     EXIT.                                                       03830000
038400                                                                 03840000
038500*****************************************************************03850000
038600* LOAD THE COMMON RANK TABLE FROM ST-STATUS-TABLE.               *03860000
038700*****************************************************************03870000
038800 5050-LOAD-STATUS-RANK.                                          03880000
038900     MOVE ST-STATUS-USED       TO WS-RANK-USED.                  03890000
039000     PERFORM VARYING WS-LOAD-IX FROM 1 BY 1                      03900000
039100             UNTIL WS-LOAD-IX GREATER THAN ST-STATUS-USED        03910000
039200         MOVE SPACES              TO WS-RANK-KEY(WS-LOAD-IX)     03920000
039300         MOVE ST-STATUS-CODE(WS-LOAD-IX)                        03930000
039400                 TO WS-RANK-KEY-CODE(WS-LOAD-IX)                 03940000
039500         MOVE ST-STATUS-COUNT(WS-LOAD-IX)                       03950000
039600                 TO WS-RANK-COUNT(WS-LOAD-IX).                   03960000
039700 5050-EXIT.                                                      03970000
039800     EXIT.                                                       03980000
039900                                                                 03990000
040000*****************************************************************04000000
040100* SECTION 4 - REQUEST METHODS, TOP 3 BY COUNT.                  *04010000
040200*****************************************************************04020000
040300 6000-BUILD-METHOD-SECT.                                         04030000
040400     MOVE SPACES               TO WS-LINE-OUT.                   04040000
040500     STRING '== Request Methods' DELIMITED BY SIZE               04050000
040600         INTO WS-LINE-TEXT.                                      04060000
040700     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             04070000
040800                                                                 04080000
040900     MOVE SPACES               TO WS-LINE-OUT.                   04090000
041000     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             04100000
041100                                                                 04110000
041200     MOVE SPACES               TO WS-LINE-OUT.                   04120000
041300     STRING '|===' DELIMITED BY SIZE                             04130000
041400         INTO WS-LINE-TEXT.                                      04140000
041500     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             04150000
041600                                                                 04160000
041700     MOVE SPACES               TO WS-LINE-OUT.                   04170000
041800     STRING '|Method |Count' DELIMITED BY SIZE                   04180000
041900         INTO WS-LINE-TEXT.                                      04190000
042000     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             04200000
042100                                                                 04210000
042200     PERFORM 6050-LOAD-METHOD-RANK   THRU 6050-EXIT.             04220000
042300     PERFORM 7000-RANK-TOP-THREE     THRU 7000-EXIT.             04230000
042400                                                                 04240000
042500     PERFORM VARYING WS-TOP-IX FROM 1 BY 1                       04250000
042600             UNTIL WS-TOP-IX GREATER THAN WS-TOP-USED            04260000
042700         MOVE WS-TOP-KEY(WS-TOP-IX)  TO WS-TRIM-FIELD            04270000
042800         PERFORM 8000-TRIM-FIELD  THRU 8000-EXIT                 04280000
042900         MOVE WS-TOP-COUNT(WS-TOP-IX) TO WS-COUNT-EDIT           04290000
043000         MOVE SPACES              TO WS-LINE-OUT                 04300000
043100         STRING '|' DELIMITED BY SIZE                            04310000
043200                WS-TRIM-FIELD(1:WS-DISPLAY-LENGTH)               04320000
043300                    DELIMITED BY SIZE                            04330000
043400                ' |' DELIMITED BY SIZE                           04340000
043500                WS-COUNT-EDIT DELIMITED BY SIZE                  04350000
043600             INTO WS-LINE-TEXT                                   04360000
043700         PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.         04370000
043800                                                                 04380000
043900     MOVE SPACES              TO WS-LINE-OUT.                    04390000
044000     STRING '|===' DELIMITED BY SIZE                             04400000
044100         INTO WS-LINE-TEXT.                                      04410000
044200     PERFORM 1000-WRITE-LITERAL-LINE THRU 1000-EXIT.             04420000
044300 6000-EXIT.                                                      04430000
044400     EXIT.                                                       04440000
044500                                                                 04450000
044600*****************************************************************04460000
044700* LOAD THE COMMON RANK TABLE FROM ST-METHOD-TABLE.               *04470000
044800*****************************************************************04480000
044900 6050-LOAD-METHOD-RANK.                                          04490000
045000     MOVE ST-METHOD-USED       TO WS-RANK-USED.                  04500000
045100     PERFORM VARYING WS-LOAD-IX FROM 1 BY 1                      04510000
045200             UNTIL WS-LOAD-IX GREATER THAN ST-METHOD-USED        04520000
045300         MOVE SPACES              TO WS-RANK-KEY(WS-LOAD-IX)     04530000
045400         MOVE ST-METHOD-NAME(WS-LOAD-IX)                        04540000
045500                 TO WS-RANK-KEY(WS-LOAD-IX)(1:10)                04550000
045600         MOVE ST-METHOD-COUNT(WS-LOAD-IX)                       04560000
045700                 TO WS-RANK-COUNT(WS-LOAD-IX).                   04570000
045800 6050-EXIT.                                                      04580000
045900     EXIT.                                                       04590000
046000                                                                 04600000
046100*****************************************************************04610000
046200* SELECT THE TOP 3 UNPICKED ROWS OF WS-RANK-TABLE, DESCENDING BY*04620000
046300* COUNT, ASCENDING KEY AS THE TIE-BREAK, INTO WS-TOP-THREE.     *04630000
046400*****************************************************************04640000
046500 7000-RANK-TOP-THREE.                                            04650000
046600     MOVE ZEROES               TO WS-TOP-USED.                   04660000
046700     PERFORM VARYING WS-RANK-IX FROM 1 BY 1                      04670000
046800             UNTIL WS-RANK-IX GREATER THAN WS-RANK-USED          04680000
046900         MOVE 'N' TO WS-RANK-PICKED-SW(WS-RANK-IX).              04690000
047000                                                                 04700000
047100     PERFORM 7100-PICK-ONE-WINNER THRU 7100-EXIT 3 TIMES.        04710000
047200 7000-EXIT.                                                      04720000
047300     EXIT.                                                       04730000
047400                                                                 04740000
047500*****************************************************************04750000
047600* FIND THE HIGHEST-COUNT UNPICKED ROW (SMALLEST KEY BREAKS A    *04760000
047700* TIE) AND MOVE IT TO THE NEXT WS-TOP-ENTRY SLOT.  DOES NOTHING *04770000
047800* IF EVERY ROW IS ALREADY PICKED (FEWER THAN 3 DISTINCT VALUES).*04780000
047900*****************************************************************04790000
048000 7100-PICK-ONE-WINNER.                                           04800000
048100     MOVE ZEROES               TO WS-BEST-IX.                    04810000
048200     PERFORM VARYING WS-RANK-IX FROM 1 BY 1                      04820000
048300             UNTIL WS-RANK-IX GREATER THAN WS-RANK-USED          04830000
048400         IF  NOT WS-RANK-PICKED(WS-RANK-IX)                      04840000
048500             IF  WS-BEST-IX EQUAL ZEROES                         04850000
048600                 SET WS-BEST-IX TO WS-RANK-IX                    04860000
048700             ELSE                                                04870000
048800                 IF  WS-RANK-COUNT(WS-RANK-IX)                   04880000
048900                         GREATER THAN WS-RANK-COUNT(WS-BEST-IX)  04890000
049000                     SET WS-BEST-IX TO WS-RANK-IX                04900000
049100                 ELSE                                            04910000
049200                     IF  WS-RANK-COUNT(WS-RANK-IX)               04920000
049300                             EQUAL WS-RANK-COUNT(WS-BEST-IX)     04930000
049400                     AND WS-RANK-KEY(WS-RANK-IX)                 04940000
049500                             LESS THAN WS-RANK-KEY(WS-BEST-IX)   04950000
049600                         SET WS-BEST-IX TO WS-RANK-IX.           04960000
049700                                                                 04970000
049800     IF  WS-BEST-IX GREATER THAN ZEROES                          04980000
049900         ADD 1                 TO WS-TOP-USED                    04990000
050000         MOVE WS-RANK-KEY(WS-BEST-IX)                            05000000
050100                 TO WS-TOP-KEY(WS-TOP-USED)                      05010000
050200         MOVE WS-RANK-COUNT(WS-BEST-IX)                          05020000
050300                 TO WS-TOP-COUNT(WS-TOP-USED)                    05030000
050400         MOVE 'Y'              TO WS-RANK-PICKED-SW(WS-BEST-IX). 05040000
050500 7100-EXIT.                                                      05050000
050600     EXIT.                                                       05060000
050700                                                                 05070000
050800*****************************************************************05080000
050900* LOOK UP A 3-DIGIT STATUS CODE'S REASON PHRASE IN HS-STATUS-   *05090000
051000* TABLE.  UNKNOWN CODES DISPLAY AS "unknown" PER THE REPORTING  *05100000
051100* BUSINESS RULE.                                                *05110000
051200*****************************************************************05120000
051300 2900-LOOKUP-STATUS-NAME.                                        05130000
051400     MOVE 'N'                  TO WS-STATUS-FOUND-SW.            05140000
051500     MOVE SPACES               TO WS-STATUS-NAME-OUT.            05150000
051600     IF  WS-LOOKUP-CODE-NUM NOT NUMERIC                          05160000
051700         MOVE 'unknown'        TO WS-STATUS-NAME-OUT             05170000
051800         GO TO 2900-EXIT.                                        05180000
051900     PERFORM VARYING HS-IX FROM 1 BY 1                           05190000
052000             UNTIL HS-IX GREATER THAN 20                         05200000
052100         IF  HS-CODE(HS-IX) EQUAL WS-LOOKUP-CODE                 05210000
052200             MOVE HS-DESCRIPTION(HS-IX) TO WS-STATUS-NAME-OUT    05220000
052300             MOVE 'Y'          TO WS-STATUS-FOUND-SW             05230000
052400             SET HS-IX         TO 20.                            05240000
052500                                                                 05250000
052600     IF  NOT WS-STATUS-FOUND                                     05260000
052700         MOVE 'unknown'        TO WS-STATUS-NAME-OUT.            05270000
052800 2900-EXIT.                                                      05280000
052900     EXIT.                                                       05290000
053000                                                                 05300000
053100*****************************************************************05310000
053200* TRAILING-BLANK TRIM OF WS-TRIM-FIELD.  A FIELD THAT IS ALL    *05320000
053300* BLANKS COMES BACK AS A SINGLE DASH SO THE REPORT CELL IS      *05330000
053400* NEVER EMPTY.                                                  *05340000
053500*****************************************************************05350000
053600 8000-TRIM-FIELD.                                                05360000
053700     MOVE 256                  TO WS-TRIM-LENGTH.                05370000
053800     PERFORM VARYING WS-SCAN-IX FROM 256 BY -1                   05380000
053900             UNTIL WS-SCAN-IX LESS THAN 1                        05390000
054000             OR    WS-TRIM-FIELD(WS-SCAN-IX:1) NOT EQUAL SPACE   05400000
054100         MOVE WS-SCAN-IX       TO WS-TRIM-LENGTH                 05410000
054200         SUBTRACT 1            FROM WS-TRIM-LENGTH.              05420000
054300                                                                 05430000
054400     IF  WS-TRIM-LENGTH EQUAL ZEROES                             05440000
054500         MOVE '-'              TO WS-TRIM-FIELD(1:1)             05450000
054600         MOVE 1                TO WS-DISPLAY-LENGTH              05460000
054700     ELSE                                                        05470000
054800         MOVE WS-TRIM-LENGTH   TO WS-DISPLAY-LENGTH.             05480000
054900 8000-EXIT.                                                      05490000
055000     EXIT.                                                       05500000
