000100 IDENTIFICATION DIVISION.                                        00010000
000200 PROGRAM-ID.  ZFAM800.                                           00020000
000300 AUTHOR.      R J FRERKING.                                      00030000
000400 INSTALLATION. WALMART DATA CENTER - BATCH SYSTEMS.              00040000
000500 DATE-WRITTEN. 04/09/2003.                                       00050000
000600 DATE-COMPILED.                                                  00060000
000700 SECURITY.    zFAM BATCH SUITE - INTERNAL USE ONLY.               00070000
000800*****************************************************************00080000
000900*                                                               *00090000
001000* zFAM800 - TRAFFIC DIGEST RUN-PARAMETER VALIDATOR              *00100000
001100*                                                               *00110000
001200* CALLED BY ZFAM801 (LogHandler) BEFORE ANY INPUT OR REPORT     *00120000
001300* FILE IS OPENED.  CHECKS THE RUN-PARAMETER RECORD LOADED FROM  *00130000
001400* THE ZFAMCTL CONTROL-CARD FILE AND RETURNS PR-VALID-FLAG =     *00140000
001500* 'Y' OR 'N' WITH A REASON CODE/TEXT IN PR-REASON-CODE/         *00150000
001600* PR-REASON-TEXT.  IF ANY CHECK FAILS THE WHOLE RUN IS          *00160000
001700* REJECTED - NO STATISTICS ARE ACCUMULATED AND NO REPORT IS     *00170000
001800* WRITTEN.                                                      *00180000
001900*                                                               *00190000
002000* CHANGE LOG                                                    *00200000
002100* ---------- -------- --------------------------------------   *00210000
002200* DATE       PROGRMR  DESCRIPTION                              *00220000
002300* ---------- -------- --------------------------------------   *00230000
002400* 04/09/2003 RJF      ORIGINAL PROGRAM - REQ 8801-04.  PATH    *00240000
002500*                     AND FORMAT CHECKS ONLY.                  *00250000
002600* 04/22/2003 RJF      REQ 8801-05 ADDED FROM/TO DATE CHECKS.   *00260000
002700* 05/14/2003 RJF      REQ 8801-05 CALENDAR CHECK ON THE DATE   *00270000
002800*                     PARTS, NOT JUST NUMERIC/NON-NUMERIC.     *00280000
002900* 06/02/2003 RJF      REQ 8801-07 ADDED FILTER-FIELD/VALUE     *00290000
003000*                     PAIRING CHECK AND VALID-FIELD-NAME LIST. *00300000
003100* 08/30/1999 RJF      Y2K REMEDIATION - WS-YMD-BREAKDOWN WAS   *00310000
003200*                     4-DIGIT YEAR ALREADY, NO CHANGE NEEDED - *00320000
003300*                     LOGGED FOR THE Y2K AUDIT FILE PER MEMO   *00330000
003400*                     FROM IS DEPT DTD 07/01/1999.             *00340000
003500* 11/19/2003 RJF      REQ 8801-12 FORMAT-CODE NOW CASE-FOLDED  *00350000
003600*                     BEFORE COMPARE - "Markdown" WAS BEING    *00360000
003700*                     REJECTED.                                *00370000
003800* 02/03/2004 DWH      REQ 8801-15 LEAP YEAR CHECK WAS WRONG ON *00380000
003900*                     CENTURY YEARS - FEBRUARY 2100 WAS BEING  *00390000
004000*                     ACCEPTED AS 29 DAYS.                     *00400000
004100* 09/18/2007 DWH      REQ 8801-22 TRIMMED TRAILING SPACES ON   *00410000
004200*                     PR-FILTER-FIELD BEFORE THE TABLE SEARCH -*00420000
004300*                     A CONTROL CARD WITH TRAILING BLANKS WAS  *00430000
004400*                     REJECTING A VALID FIELD NAME.            *00440000
004500*****************************************************************00450000
004600 ENVIRONMENT DIVISION.                                           00460000
004700 CONFIGURATION SECTION.                                          00470000
004800 SPECIAL-NAMES.                                                  00480000
004900     C01 IS TOP-OF-FORM.                                         00490000
005000 DATA DIVISION.                                                  00530000
005100 WORKING-STORAGE SECTION.                                        00540000
005200*****************************************************************00550000
005300* VALID FILTER-FIELD NAME TABLE - BUILT THE USUAL WAY, ONE      *00560000
005400* LITERAL REDEFINED AS AN OCCURS TABLE.                         *00570000
005500*****************************************************************00580000
005600 01  WS-VALID-FIELD-DATA.                                        00590000
005700     02  FILLER            PIC X(20) VALUE 'REMOTE_ADDR         '.00600000
005800     02  FILLER            PIC X(20) VALUE 'REMOTE_USER         '.00610000
005900     02  FILLER            PIC X(20) VALUE 'TIME_LOCAL          '.00620000
006000     02  FILLER            PIC X(20) VALUE 'REQUEST             '.00630000
006100     02  FILLER            PIC X(20) VALUE 'STATUS              '.00640000
006200     02  FILLER            PIC X(20) VALUE 'BODY_BYTES_SENT     '.00650000
006300     02  FILLER            PIC X(20) VALUE 'HTTP_REFERER        '.00660000
006400     02  FILLER            PIC X(20) VALUE 'HTTP_USER_AGENT     '.00670000
006500 01  WS-VALID-FIELD-TABLE REDEFINES WS-VALID-FIELD-DATA.         00680000
006600     02  WS-VALID-FIELD-ENTRY OCCURS 8 TIMES                     00690000
006700                             INDEXED BY WS-FLD-IX.                00700000
006800         03  WS-VALID-FIELD-NAME PIC X(20).                      00710000
006900                                                                  00720000
007000 01  WS-WORK-FIELDS.                                             00730000
007100     02  WS-FOLDED-FORMAT    PIC X(08) VALUE SPACES.              00740000
007200     02  WS-FOLDED-FIELD     PIC X(20) VALUE SPACES.              00750000
007300     02  WS-FOUND-SW         PIC X(01) VALUE 'N'.                 00760000
007400         88  WS-FIELD-FOUND          VALUE 'Y'.                   00770000
007500     02  WS-DATE-OK-SW       PIC X(01) VALUE 'Y'.                 00780000
007600         88  WS-DATE-IS-OK           VALUE 'Y'.                   00790000
007700     02  WS-MONTH-DAYS       PIC S9(04) COMP VALUE ZEROES.        00800000
007800     02  WS-LEAP-FLAG        PIC X(01) VALUE 'N'.                 00810000
007900         88  WS-IS-LEAP-YEAR         VALUE 'Y'.                   00820000
008000     02  WS-REM-BY-4         PIC S9(04) COMP VALUE ZEROES.        00830000
008100     02  WS-REM-BY-100       PIC S9(04) COMP VALUE ZEROES.        00840000
008200     02  WS-REM-BY-400       PIC S9(04) COMP VALUE ZEROES.        00850000
008300                                                                  00860000
008400*****************************************************************00870000
008500* MONTH-END TABLE (NON-LEAP YEAR).  FEBRUARY IS ADJUSTED IN     *00880000
008600* 2150-CHECK-LEAP-YEAR WHEN THE YEAR IS A LEAP YEAR.            *00890000
008700*****************************************************************00900000
008800 01  WS-MONTH-END-DATA.                                          00910000
008900     02  FILLER              PIC 9(02) VALUE 31.                 00920000
009000     02  FILLER              PIC 9(02) VALUE 28.                 00930000
009100     02  FILLER              PIC 9(02) VALUE 31.                 00940000
009200     02  FILLER              PIC 9(02) VALUE 30.                 00950000
009300     02  FILLER              PIC 9(02) VALUE 31.                 00960000
009400     02  FILLER              PIC 9(02) VALUE 30.                 00970000
009500     02  FILLER              PIC 9(02) VALUE 31.                 00980000
009600     02  FILLER              PIC 9(02) VALUE 31.                 00990000
009700     02  FILLER              PIC 9(02) VALUE 30.                 01000000
009800     02  FILLER              PIC 9(02) VALUE 31.                 01010000
009900     02  FILLER              PIC 9(02) VALUE 30.                 01020000
010000     02  FILLER              PIC 9(02) VALUE 31.                 01030000
010100 01  WS-MONTH-END-TABLE REDEFINES WS-MONTH-END-DATA.             01040000
010200     02  WS-MONTH-END-DAYS  OCCURS 12 TIMES                      01050000
010300                            INDEXED BY WS-MON-IX                  01060000
010400                            PIC 9(02).                            01070000
010500                                                                  01080000
010600*****************************************************************01090000
010700* ONE ISO DATE TEXT FIELD PARSED INTO NUMERIC PARTS.  USED FOR  *01100000
010800* BOTH FROM AND TO BY MOVING THE APPROPRIATE PR-xxx-DATE-TEXT   *01110000
010900* FIELD IN BEFORE CALLING 2100-VALIDATE-ONE-DATE.               *01120000
011000*****************************************************************01130000
011100 01  WS-DATE-TEXT            PIC X(10) VALUE SPACES.              01140000
011200 01  WS-YMD-BREAKDOWN REDEFINES WS-DATE-TEXT.                    01150000
011300     02  WS-YMD-YEAR         PIC 9(04).                           01160000
011400     02  FILLER              PIC X(01).                          01170000
011500     02  WS-YMD-MONTH        PIC 9(02).                           01180000
011600     02  FILLER              PIC X(01).                          01190000
011700     02  WS-YMD-DAY          PIC 9(02).                           01200000
011800                                                                  01210000
011900 LINKAGE SECTION.                                                 01215000
012000     COPY ZFAMPRM.                                                01220000
012050                                                                  01225000
012100 PROCEDURE DIVISION USING PR-RUN-PARAMETER.                       01280000
012200*****************************************************************01290000
012300* MAIN LINE.                                                     *01300000
012400*****************************************************************01310000
012500 0000-MAIN.                                                       01320000
012600     MOVE 'Y'                    TO PR-VALID-FLAG.                01330000
012700     MOVE SPACES                 TO PR-REASON-CODE                01340000
012800                                    PR-REASON-TEXT.               01350000
012900                                                                  01360000
013000     PERFORM 1000-VALIDATE-PATH     THRU 1000-EXIT.               01370000
013100     IF  PR-VALID                                                 01380000
013200         PERFORM 2000-VALIDATE-DATES THRU 2000-EXIT.              01390000
013300     IF  PR-VALID                                                 01400000
013400         PERFORM 3000-VALIDATE-FORMAT THRU 3000-EXIT.             01410000
013500     IF  PR-VALID                                                 01420000
013600         PERFORM 4000-VALIDATE-FILTER-PAIR THRU 4000-EXIT.        01430000
013700                                                                  01440000
013800     GOBACK.                                                      01450000
013900                                                                  01460000
014000*****************************************************************01470000
014100* PATH IS REQUIRED - NO REPORT WITHOUT A LOG SOURCE.             *01480000
014200*****************************************************************01490000
014300 1000-VALIDATE-PATH.                                              01500000
014400     IF  PR-PATH EQUAL SPACES                                     01510000
014500         MOVE 'N'                TO PR-VALID-FLAG                 01520000
014600         MOVE 'V1'               TO PR-REASON-CODE                01530000
014700         MOVE 'PATH IS REQUIRED AND WAS NOT SUPPLIED'             01540000
014800                                 TO PR-REASON-TEXT.               01550000
014900 1000-EXIT.                                                       01560000
015000     EXIT.                                                        01570000
015100                                                                  01580000
015200*****************************************************************01590000
015300* FROM AND TO, WHEN SUPPLIED, MUST EACH BE A VALID ISO-8601     *01600000
015400* CALENDAR DATE (YYYY-MM-DD).  EITHER MAY BE OMITTED.           *01610000
015500*****************************************************************01620000
015600 2000-VALIDATE-DATES.                                             01630000
015700     IF  PR-FROM-DATE-TEXT NOT EQUAL SPACES                       01640000
015800         MOVE PR-FROM-DATE-TEXT  TO WS-DATE-TEXT                  01650000
015900         PERFORM 2100-VALIDATE-ONE-DATE THRU 2100-EXIT            01660000
016000         IF  NOT WS-DATE-IS-OK                                    01670000
016100             MOVE 'N'            TO PR-VALID-FLAG                 01680000
016200             MOVE 'V2'           TO PR-REASON-CODE                01690000
016300             MOVE 'FROM DATE IS NOT A VALID YYYY-MM-DD DATE'      01700000
016400                                 TO PR-REASON-TEXT.               01710000
016500                                                                  01720000
016600     IF  PR-VALID                                                 01730000
016700     AND PR-TO-DATE-TEXT NOT EQUAL SPACES                         01740000
016800         MOVE PR-TO-DATE-TEXT    TO WS-DATE-TEXT                  01750000
016900         PERFORM 2100-VALIDATE-ONE-DATE THRU 2100-EXIT            01760000
017000         IF  NOT WS-DATE-IS-OK                                    01770000
017100             MOVE 'N'            TO PR-VALID-FLAG                 01780000
017200             MOVE 'V3'           TO PR-REASON-CODE                01800000
017300             MOVE 'TO DATE IS NOT A VALID YYYY-MM-DD DATE'        01810000
017400                                 TO PR-REASON-TEXT.               01820000
017500 2000-EXIT.                                                       01830000
017600     EXIT.                                                        01840000
017700                                                                  01850000
017800*****************************************************************01860000
017900* CHECKS WS-DATE-TEXT (VIA WS-YMD-BREAKDOWN) FOR NUMERIC PARTS, *01870000
018000* MONTH 01-12 RANGE, AND DAY-OF-MONTH AGAINST THE MONTH-END     *01880000
018100* TABLE (LEAP YEAR ADJUSTED).  SETS WS-DATE-OK-SW.              *01890000
018200*****************************************************************01900000
018300 2100-VALIDATE-ONE-DATE.                                          01910000
018400     MOVE 'Y'                    TO WS-DATE-OK-SW.                01920000
018500                                                                  01930000
018600     IF  WS-DATE-TEXT(5:1) NOT EQUAL '-'                          01940000
018700     OR  WS-DATE-TEXT(8:1) NOT EQUAL '-'                          01950000
018800         MOVE 'N'                TO WS-DATE-OK-SW                 01960000
018900     ELSE                                                         01970000
019000         IF  NOT WS-YMD-YEAR NUMERIC                              01980000
019100         OR  NOT WS-YMD-MONTH NUMERIC                             01990000
019200         OR  NOT WS-YMD-DAY NUMERIC                               02000000
019300             MOVE 'N'            TO WS-DATE-OK-SW.                02010000
019400                                                                  02020000
019500     IF  WS-DATE-IS-OK                                            02030000
019600         IF  WS-YMD-MONTH LESS THAN 1                             02040000
019700         OR  WS-YMD-MONTH GREATER THAN 12                         02050000
019800             MOVE 'N'            TO WS-DATE-OK-SW.                02060000
019900                                                                  02070000
020000     IF  WS-DATE-IS-OK                                            02080000
020100         PERFORM 2150-CHECK-LEAP-YEAR THRU 2150-EXIT              02090000
020200         SET WS-MON-IX           TO WS-YMD-MONTH                  02100000
020300         MOVE WS-MONTH-END-DAYS(WS-MON-IX) TO WS-MONTH-DAYS       02110000
020400         IF  WS-YMD-MONTH EQUAL 2                                 02120000
020500         AND WS-IS-LEAP-YEAR                                      02130000
020600             ADD 1               TO WS-MONTH-DAYS.                02140000
020700                                                                  02150000
020800     IF  WS-DATE-IS-OK                                            02160000
020900         IF  WS-YMD-DAY LESS THAN 1                               02170000
021000         OR  WS-YMD-DAY GREATER THAN WS-MONTH-DAYS                02180000
021100             MOVE 'N'            TO WS-DATE-OK-SW.                02190000
021200 2100-EXIT.                                                       02200000
021300     EXIT.                                                        02210000
021400                                                                  02220000
021500*****************************************************************02230000
021600* GREGORIAN LEAP-YEAR RULE - DIVISIBLE BY 4, NOT BY 100 UNLESS  *02240000
021700* ALSO DIVISIBLE BY 400.  DWH FIXED THE CENTURY-YEAR CASE       *02250000
021800* 02/03/2004 (REQ 8801-15).                                     *02260000
021900*****************************************************************02270000
022000 2150-CHECK-LEAP-YEAR.                                            02280000
022100     MOVE 'N'                    TO WS-LEAP-FLAG.                 02290000
022200     DIVIDE WS-YMD-YEAR BY 4     GIVING WS-REM-BY-4               02300000
022300                                 REMAINDER WS-REM-BY-4.           02310000
022400     DIVIDE WS-YMD-YEAR BY 100   GIVING WS-REM-BY-100             02320000
022500                                 REMAINDER WS-REM-BY-100.         02330000
022600     DIVIDE WS-YMD-YEAR BY 400   GIVING WS-REM-BY-400             02340000
022700                                 REMAINDER WS-REM-BY-400.         02350000
022800     IF  WS-REM-BY-4 EQUAL ZERO                                   02360000
022900         IF  WS-REM-BY-100 NOT EQUAL ZERO                         02370000
023000             MOVE 'Y'            TO WS-LEAP-FLAG                  02380000
023100         ELSE                                                     02390000
023200             IF  WS-REM-BY-400 EQUAL ZERO                         02400000
023300                 MOVE 'Y'        TO WS-LEAP-FLAG.                 02410000
023400 2150-EXIT.                                                       02420000
023500     EXIT.                                                        02430000
023600                                                                  02440000
023700*****************************************************************02450000
023800* FORMAT-CODE DEFAULTS TO MARKDOWN WHEN NOT SUPPLIED, MUST      *02460000
023900* CASE-FOLD (INSPECT CONVERTING, NO INTRINSIC FUNCTIONS ON THIS *02470000
024000* SHOP'S COMPILER) TO MARKDOWN OR ADOC.                         *02480000
024100*****************************************************************02490000
024200 3000-VALIDATE-FORMAT.                                            02500000
024300     IF  PR-FORMAT-CODE EQUAL SPACES                              02510000
024400         MOVE 'MARKDOWN'         TO PR-FORMAT-CODE.               02520000
024500                                                                  02530000
024600     MOVE PR-FORMAT-CODE         TO WS-FOLDED-FORMAT.             02540000
024700     INSPECT WS-FOLDED-FORMAT                                     02550000
024800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  02560000
024900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 02570000
025000                                                                  02580000
025100     IF  WS-FOLDED-FORMAT NOT EQUAL 'MARKDOWN'                    02590000
025200     AND WS-FOLDED-FORMAT NOT EQUAL 'ADOC    '                    02600000
025300         MOVE 'N'                TO PR-VALID-FLAG                 02610000
025400         MOVE 'V4'               TO PR-REASON-CODE                02620000
025500         MOVE 'FORMAT MUST BE MARKDOWN OR ADOC'                   02630000
025600                                 TO PR-REASON-TEXT                02640000
025700     ELSE                                                         02650000
025800         MOVE WS-FOLDED-FORMAT   TO PR-FORMAT-CODE.               02660000
025900 3000-EXIT.                                                       02670000
026000     EXIT.                                                        02680000
026100                                                                  02690000
026200*****************************************************************02700000
026300* FILTER-FIELD AND FILTER-VALUE MUST BE SUPPLIED TOGETHER OR    *02710000
026400* NOT AT ALL.  WHEN SUPPLIED, FILTER-FIELD MUST NAME ONE OF THE *02720000
026500* EIGHT LOG-ENTRY FIELDS THIS SHOP ALLOWS FILTERING ON.         *02730000
026600*****************************************************************02740000
026700 4000-VALIDATE-FILTER-PAIR.                                       02750000
026800     IF  (PR-FILTER-FIELD EQUAL SPACES                            02760000
026900         AND PR-FILTER-VALUE NOT EQUAL SPACES)                    02770000
027000     OR  (PR-FILTER-FIELD NOT EQUAL SPACES                        02780000
027100         AND PR-FILTER-VALUE EQUAL SPACES)                        02790000
027200         MOVE 'N'                TO PR-VALID-FLAG                 02800000
027300         MOVE 'V5'               TO PR-REASON-CODE                02810000
027400         MOVE 'FILTER FIELD AND VALUE MUST BOTH BE GIVEN'         02820000
027500                                 TO PR-REASON-TEXT.               02830000
027600                                                                  02840000
027700     IF  PR-VALID                                                 02850000
027800     AND PR-FILTER-FIELD NOT EQUAL SPACES                         02860000
027900         PERFORM 4100-VALIDATE-FILTER-FIELD-NAME                  02870000
028000                                 THRU 4100-EXIT.                  02880000
028100 4000-EXIT.                                                       02890000
028200     EXIT.                                                        02900000
028300                                                                  02910000
028400*****************************************************************02920000
028500* LINEAR SEARCH OF THE EIGHT-ROW VALID-FIELD TABLE.  FIELD NAME *02930000
028600* IS FOLDED TO UPPERCASE AND RIGHT-PADDED BEFORE THE COMPARE -  *02940000
028700* DWH'S 09/18/2007 FIX (REQ 8801-22) TRIMS TRAILING BLANKS BY   *02950000
028800* WAY OF THE MOVE TO A SPACE-FILLED WORK FIELD.                *02960000
028900*****************************************************************02970000
029000 4100-VALIDATE-FILTER-FIELD-NAME.                                 02980000
029100     MOVE SPACES                 TO WS-FOLDED-FIELD.              02990000
029200     MOVE PR-FILTER-FIELD        TO WS-FOLDED-FIELD.              03000000
029300     INSPECT WS-FOLDED-FIELD                                      03010000
029400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  03020000
029500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 03030000
029600                                                                  03040000
029700     MOVE 'N'                    TO WS-FOUND-SW.                  03050000
029800     PERFORM VARYING WS-FLD-IX FROM 1 BY 1                        03060000
029900             UNTIL WS-FLD-IX GREATER THAN 8                       03070000
030000         IF  WS-VALID-FIELD-NAME(WS-FLD-IX) EQUAL WS-FOLDED-FIELD 03080000
030100             MOVE 'Y'            TO WS-FOUND-SW                   03090000
030200             SET WS-FLD-IX       TO 9.                            03100000
030300                                                                  03110000
030400     IF  NOT WS-FIELD-FOUND                                       03120000
030500         MOVE 'N'                TO PR-VALID-FLAG                 03130000
030600         MOVE 'V6'               TO PR-REASON-CODE                03140000
030700         MOVE 'FILTER FIELD NAME IS NOT RECOGNIZED'               03150000
030800                                 TO PR-REASON-TEXT                03160000
030900     ELSE                                                         03170000
031000         MOVE WS-FOLDED-FIELD    TO PR-FILTER-FIELD.              03180000
031100 4100-EXIT.                                                       03190000
031200     EXIT.                                                        03200000
